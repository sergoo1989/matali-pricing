000100* QREQ-RECORD  -  QUOTE / SHIPMENT REQUEST TRANSACTION (QREQFILE)
000200* ONE TRANSACTION DRIVES A FULL QUOTEGEN + SHIPCOST + QUOTECAL
000300* PASS IN MLP2000  -  NOT PART OF THE ORIGINAL MASTER FILE SET,
000400* BUT REQUIRED TO DRIVE "FOR A GIVEN SHIPMENT" AND "FOR EACH
000500* REQUEST" PROCESSING PER-TRANSACTION RATHER THAN INTERACTIVELY.
000600 01  QREQ-RECORD.
000700     05  QTR-CUSTOMER                 PIC X(20).
000800     05  QTR-SERVICE-KEY              PIC X(12).
000900     05  QTR-MONTHLY-VOLUME           PIC 9(07).
001000     05  QTR-URGENCY                  PIC X(06).
001100         88  QTR-URG-LOW              VALUE 'LOW   '.
001200         88  QTR-URG-NORMAL           VALUE 'NORMAL'.
001300         88  QTR-URG-HIGH             VALUE 'HIGH  '.
001400         88  QTR-URG-URGENT           VALUE 'URGENT'.
001500     05  QTR-DEST-CITY                PIC X(15).
001600     05  QTR-WEIGHT                   PIC 9(3)V99.
001700     05  QTR-ORDER-AMOUNT             PIC 9(7)V99.
001800     05  QTR-PAYMENT                  PIC X(08).
001900         88  QTR-IS-PREPAID           VALUE 'PREPAID'.
002000         88  QTR-IS-POSTPAID          VALUE 'POSTPAID'.
002100     05  QTR-CONTRACT-MONTHS          PIC 9(02).
002200     05  FILLER                       PIC X(08).
