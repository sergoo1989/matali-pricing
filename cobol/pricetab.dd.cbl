000100* FIXED PRICING / MARKUP / DISCOUNT TABLES SHARED BY FINCALC,
000200* CMACALC, ADVPRICE, SMARTPRC, QUOTEGEN, SHIPCOST AND QUOTECAL.
000300* VALUES ARE HOUSE STANDARDS SET BY PRICING COMMITTEE, NOT READ
000400* FROM ANY FILE  -  CHANGE HERE, NOT IN THE PROCEDURE DIVISION.
000500 01  FINCALC-DEFAULTS.
000600     05  FC-DEF-FULFIL-COST           PIC 9V99      VALUE 3.50.
000700     05  FC-DEF-STORAGE-COST          PIC 9V99      VALUE 1.50.
000800     05  FC-SHIP-INSIDE               PIC 9V99      VALUE 8.00.
000900     05  FC-SHIP-OUTSIDE              PIC 9(2)V99   VALUE 15.00.
001000     05  FC-DEF-SHIP-COST             PIC 9(2)V99   VALUE 10.00.
001100     05  FC-DEF-OVERHEAD-COST         PIC 9V99      VALUE 2.00.
001200     05  FC-DEF-RETURN-RATE           PIC 9V9       VALUE 5.0.
001300     05  FC-DEF-RECOMMEND-MARGIN      PIC 9(2)V9    VALUE 25.0.
001400     05  FC-DEF-MINIMUM-MARGIN        PIC 9(2)V9    VALUE 15.0.
001500     05  FC-DEF-ELASTICITY            PIC S9V9      VALUE -0.5.
001600     05  FC-MIN-MONTHLY-FEE           PIC 9(5)V99   VALUE 5000.00.
001700
001800 01  CTR-MULT-TABLE.
001900     05  CTR-MULT-SAFWA               PIC 9V99      VALUE 1.00.
002000     05  CTR-MULT-BESTSHIELD          PIC 9V99      VALUE 1.10.
002100     05  CTR-MULT-TECHNOMART          PIC 9V99      VALUE 0.90.
002200     05  CTR-MULT-TAZIA                PIC 9V99     VALUE 1.20.
002300     05  CTR-MULT-DEFAULT             PIC 9V99      VALUE 1.00.
002400
002500 01  URGENCY-MULT-TABLE.
002600     05  URG-MULT-LOW                 PIC 9V99      VALUE 0.90.
002700     05  URG-MULT-NORMAL              PIC 9V99      VALUE 1.00.
002800     05  URG-MULT-HIGH                PIC 9V99      VALUE 1.30.
002900     05  URG-MULT-URGENT              PIC 9V99      VALUE 1.50.
003000
003100 01  VOLUME-DISCOUNT-TABLE.
003200     05  VOL-DISC-OVER-1000           PIC 9V99      VALUE 0.85.
003300     05  VOL-DISC-OVER-500            PIC 9V99      VALUE 0.90.
003400     05  VOL-DISC-OVER-100            PIC 9V99      VALUE 0.95.
003500     05  VOL-DISC-NONE                PIC 9V99      VALUE 1.00.
003600
003700 01  CUST-MULT-TABLE.
003800     05  CUST-MULT-VIP                PIC 9V99      VALUE 0.85.
003900     05  CUST-MULT-PREMIUM            PIC 9V99      VALUE 0.90.
004000     05  CUST-MULT-GOOD               PIC 9V99      VALUE 0.95.
004100     05  CUST-MULT-STANDARD           PIC 9V99      VALUE 1.00.
004200     05  CUST-MULT-LOSS               PIC 9V99      VALUE 1.20.
004300
004400 01  ADVPRICE-DISCOUNT-TABLE.
004500     05  QTY-DISC-OVER-10             PIC 9V99      VALUE 0.05.
004600     05  QTY-DISC-OVER-50             PIC 9V99      VALUE 0.10.
004700     05  QTY-DISC-OVER-100            PIC 9V99      VALUE 0.15.
004800     05  SEAS-DISC-OFFPEAK            PIC 9V99      VALUE 0.10.
004900     05  SEAS-DISC-CLEARANCE          PIC 9V99      VALUE 0.20.
005000
005100 01  LIFECYCLE-MARKUP-TABLE.
005200     05  LC-INTRO-MIN                 PIC 9V99      VALUE 0.40.
005300     05  LC-INTRO-MAX                 PIC 9V99      VALUE 0.60.
005400     05  LC-GROWTH-MIN                PIC 9V99      VALUE 0.20.
005500     05  LC-GROWTH-MAX                PIC 9V99      VALUE 0.35.
005600     05  LC-MATURITY-MIN              PIC 9V99      VALUE 0.15.
005700     05  LC-MATURITY-MAX              PIC 9V99      VALUE 0.25.
005800     05  LC-DECLINE-MIN               PIC 9V99      VALUE 0.05.
005900     05  LC-DECLINE-MAX               PIC 9V99      VALUE 0.15.
006000
006100* PSYCHOLOGICAL PRICE POINTS - CHARM IS THE BAND-MAX PRICE LESS ONE
006200* HALALA; PRESTIGE IS THE BAND-MAX PRICE ROUNDED TO A WHOLE RIYAL.
006300 01  ADVPRICE-PSYCH-TABLE.
006400     05  ADV-CHARM-OFFSET             PIC 9V99      VALUE 0.01.
006500
006600 01  SMARTPRC-DEFAULTS.
006700     05  SM-COST-PROCESSING           PIC 9(3)V99   VALUE 50.00.
006800     05  SM-COST-SHIP-LOCAL           PIC 9(3)V99   VALUE 30.00.
006900     05  SM-COST-SHIP-EXTERN          PIC 9(3)V99   VALUE 100.00.
007000     05  SM-COST-STORAGE              PIC 9(3)V99   VALUE 20.00.
007100     05  SM-COST-OPERATIONAL          PIC 9(3)V99   VALUE 100.00.
007200     05  SM-COST-RECEIVING            PIC 9(3)V99   VALUE 15.00.
007300     05  SM-REV-PROCESSING            PIC 9(3)V99   VALUE 150.00.
007400     05  SM-REV-SHIPPING              PIC 9(3)V99   VALUE 200.00.
007500     05  SM-REV-STORAGE               PIC 9(3)V99   VALUE 50.00.
007600     05  SM-REV-RECEIVING             PIC 9(3)V99   VALUE 30.00.
007700
007800 01  QUOTEGEN-TIER-TABLE.
007900     05  QG-TIER-STD-MAX-VOL          PIC 9(7)      VALUE 1000.
008000     05  QG-TIER-PRO-MAX-VOL          PIC 9(7)      VALUE 5000.
008100     05  QG-TIER-BUS-MAX-VOL          PIC 9(7)      VALUE 15000.
008200     05  QG-PRICE-STANDARD            PIC 9(3)V99   VALUE 25.00.
008300     05  QG-PRICE-PROFESSIONAL        PIC 9(3)V99   VALUE 22.00.
008400     05  QG-PRICE-BUSINESS            PIC 9(3)V99   VALUE 19.00.
008500     05  QG-PRICE-ENTERPRISE          PIC 9(3)V99   VALUE 16.00.
008600     05  QG-FALLBACK-STANDARD         PIC 9(3)V99   VALUE 15.00.
008700     05  QG-FALLBACK-PROFESSIONAL     PIC 9(3)V99   VALUE 12.00.
008800     05  QG-FALLBACK-BUSINESS         PIC 9(3)V99   VALUE 10.00.
008900     05  QG-FALLBACK-ENTERPRISE       PIC 9(3)V99   VALUE 8.00.
009000
009100 01  QUOTEGEN-DISCOUNT-TABLE.
009200     05  QG-DISC-VIP                  PIC S9V99     VALUE 0.15.
009300     05  QG-DISC-PREMIUM              PIC S9V99     VALUE 0.10.
009400     05  QG-DISC-GOOD                 PIC S9V99     VALUE 0.05.
009500     05  QG-DISC-STANDARD             PIC S9V99     VALUE 0.00.
009600     05  QG-DISC-LOSS                 PIC S9V99     VALUE -0.20.
009700
009800 01  SHIPCOST-CONSTANTS.
009900     05  SC-COD-FEE-POSTPAID          PIC 9(2)V99   VALUE 16.52.
010000     05  SC-PACKAGING-MIN             PIC 9V99      VALUE 5.00.
010100     05  SC-PACKAGING-PER-KG          PIC 9V99      VALUE 2.00.
010200     05  SC-HANDLING-FEE              PIC 9V99      VALUE 3.00.
010300     05  SC-INSURANCE-PCT             PIC 9V99      VALUE 1.00.
010400     05  SC-INSURANCE-THRESHOLD       PIC 9(4)V99   VALUE 1000.00.
010500     05  SC-CITY-AVG-DEFAULT          PIC 9(2)V99   VALUE 25.00.
010600     05  SC-CITY-AVG-WEIGHT           PIC 9V99      VALUE 3.00.
010700     05  SC-MARGIN-FACTOR             PIC 9V99      VALUE 1.25.
010800
010900* QUOTECAL DEFAULT LIST PRICES  -  PICK-BASE INCLUDES 3 SKUS PER
011000* ORDER PER THE STANDARD FULFILMENT SLA.
011100 01  QUOTECAL-LIST-PRICES.
011200     05  QC-PICK-BASE                 PIC 9(3)V99   VALUE 5.00.
011300     05  QC-PICK-INCLUDED-SKUS        PIC 9(3)      VALUE 3.
011400     05  QC-EXTRA-SKU                 PIC 9V99      VALUE 0.30.
011500     05  QC-PALLET-STORAGE-DAY        PIC 9V99      VALUE 3.00.
011600     05  QC-SHELF-STORAGE-DAY         PIC 9V99      VALUE 1.50.
011700     05  QC-BIN-STORAGE-DAY           PIC 9V99      VALUE 0.50.
011800     05  QC-SHIP-INSIDE               PIC 9(3)V99   VALUE 15.00.
011900     05  QC-SHIP-OUTSIDE              PIC 9(3)V99   VALUE 20.00.
012000     05  QC-EXTRA-WEIGHT-KG           PIC 9V99      VALUE 2.00.
012100     05  QC-INBOUND-PALLET            PIC 9(3)V99   VALUE 10.00.
012200     05  QC-INBOUND-SKU               PIC 9V99      VALUE 0.10.
012300     05  QC-STD-PACKING               PIC 9V99      VALUE 0.35.
012400     05  QC-PREMIUM-PACKING           PIC 9V99      VALUE 2.00.
012500     05  QC-RETURNS-FEE               PIC 9V99      VALUE 5.00.
012600     05  QC-COD-FEE                   PIC 9V99      VALUE 5.00.
012700     05  QC-GATEWAY-FEE-PCT           PIC 9V99      VALUE 2.20.
012800
012900 01  QUOTECAL-TIER-DISCOUNT.
013000     05  QC-DISC-STANDARD             PIC 9V99      VALUE 0.00.
013100     05  QC-DISC-PREFERRED            PIC 9V99      VALUE 0.10.
013200     05  QC-DISC-STRATEGIC            PIC 9V99      VALUE 0.20.
