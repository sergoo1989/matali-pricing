000100* ALLOC-RECORD  -  MONTHLY COST ALLOCATION  (ALLOCFILE, 92 BYTES)
000200* ONE ROW PER CAPACITY-TABLE SERVICE, WRITTEN BY MLP1000
000300* B220-WRITE-ALLOC-RECORD.
000400 01  ALLOC-RECORD.
000500     05  ALC-SERVICE-NAME             PIC X(20).
000600     05  ALC-CAPACITY                 PIC 9(07).
000700     05  ALC-COST-BEFORE-GNA          PIC 9(9)V99.
000800     05  ALC-GNA-ALLOC                PIC 9(9)V99.
000900     05  ALC-COST-AFTER-GNA           PIC 9(9)V99.
001000     05  ALC-COST-PER-ORDER           PIC 9(5)V99.
001100     05  FILLER                       PIC X(25).
