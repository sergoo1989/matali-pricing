000100* CAPACITY-RECORD  -  SERVICE CAPACITY LINE  (CAPFILE, 5 RECS MAX)
000200* CAP-SERVICE-ID DRIVES THE COSTALOC DIRECT-COST MATCH:
000300*   1 FULFILMENT   2 SHIPPING   3 STORAGE
000400*   4 INVENTORY MGT (NO DIRECT MATCH)   5 VALUE-ADDED (NO MATCH)
000500 01  CAPACITY-RECORD.
000600     05  CAP-SERVICE-ID               PIC 9(01).
000700         88  CAP-SVC-FULFIL           VALUE 1.
000800         88  CAP-SVC-SHIP             VALUE 2.
000900         88  CAP-SVC-STORAGE          VALUE 3.
001000         88  CAP-SVC-INVMGT           VALUE 4.
001100         88  CAP-SVC-VALADD           VALUE 5.
001200     05  CAP-SERVICE-NAME             PIC X(20).
001300     05  CAP-MONTHLY                  PIC 9(07).
001400     05  CAP-CURRENT-USED             PIC 9(07).
001450     05  FILLER                       PIC X(10) VALUE SPACES.
001500
001600* CAP-TABLE  -  5-ROW WORKING COPY LOADED FROM CAPFILE, USED BY
001700* MLP1000 TO DRIVE THE ALLOCATION AND CAPACITY-STATUS PARAGRAPHS.
001800 01  CAP-TABLE.
001900     05  CAP-ENTRY OCCURS 5 TIMES INDEXED BY CAP-IX.
002000         10  CAP-T-SERVICE-ID         PIC 9(01).
002100         10  CAP-T-SERVICE-NAME       PIC X(20).
002200         10  CAP-T-MONTHLY            PIC 9(07).
002300         10  CAP-T-CURRENT-USED       PIC 9(07).
002400         10  CAP-T-DIRECT-COST        PIC S9(9)V99 COMP-3.
002500         10  CAP-T-GNA-ALLOC          PIC S9(9)V99 COMP-3.
002600         10  CAP-T-TOTAL-COST         PIC S9(9)V99 COMP-3.
002700         10  CAP-T-COST-PER-ORDER     PIC S9(5)V99 COMP-3.
002750         10  FILLER                   PIC X(05) VALUE SPACES.
002800 01  CAP-ROW-COUNT                    PIC S9(4) COMP VALUE 0.
002900 01  CAP-TOTAL-CAPACITY               PIC S9(9) COMP-3 VALUE 0.
