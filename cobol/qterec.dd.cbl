000100* QUOTE-RECORD  -  GENERATED QUOTE  (QUOTEFILE, 132 BYTES)
000200* ONE ROW PER QUOTE-REQUEST TRANSACTION PROCESSED BY MLP2000; THE
000300* COST SPLIT (SHIP/FULFIL/PACK/OVERHEAD) ALWAYS TOTALS TO
000400* QTE-COST-PER-ORDER.
000500 01  QUOTE-RECORD.
000600     05  QTE-ID                       PIC X(16).
000700     05  QTE-CUSTOMER                 PIC X(20).
000800     05  QTE-TIER                     PIC X(12).
000900         88  QTE-TIER-STANDARD        VALUE 'STANDARD'.
001000         88  QTE-TIER-PROFESSIONAL    VALUE 'PROFESSIONAL'.
001100         88  QTE-TIER-BUSINESS        VALUE 'BUSINESS'.
001200         88  QTE-TIER-ENTERPRISE      VALUE 'ENTERPRISE'.
001300     05  QTE-MONTHLY-VOLUME           PIC 9(07).
001400     05  QTE-COST-PER-ORDER           PIC 9(5)V99.
001500     05  QTE-SHIP-COST                PIC 9(5)V99.
001600     05  QTE-FULFIL-COST              PIC 9(5)V99.
001700     05  QTE-PACK-COST                PIC 9(5)V99.
001800     05  QTE-OVERHEAD-COST            PIC 9(5)V99.
001900     05  QTE-TARGET-MARGIN            PIC 9(2)V9.
002000     05  QTE-PRICE                    PIC 9(5)V99.
002100     05  QTE-PROFIT                   PIC 9(5)V99.
002200     05  FILLER                       PIC X(25).
