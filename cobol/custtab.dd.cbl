000010* CUST-TABLE  -  CUSTOMER PROFITABILITY WORKING TABLE, UP TO 50
000020* CUSTOMERS, BUILT FROM PLFILE BY COSTALOC B120-FIND-CUSTOMER AND
000030* B130-POST-CUSTOMER-AMOUNT (E120/E130 IN MLP2000) AND REUSED BY
000040* QUOTEGEN/SMARTPRC FOR THE DISCOUNT-TIER LOOKUP.
000050 01  CUST-TABLE.
000060     05  CUST-ENTRY OCCURS 50 TIMES INDEXED BY CUST-IX.
000070         10  CUST-T-NAME              PIC X(20).
000080         10  CUST-T-INCOME            PIC S9(9)V99 COMP-3.
000090         10  CUST-T-EXPENSE           PIC S9(9)V99 COMP-3.
000100         10  CUST-T-PROFIT            PIC S9(9)V99 COMP-3.
000110         10  CUST-T-MARGIN-PCT        PIC S9(3)V99 COMP-3.
000120         10  CUST-T-TIER              PIC X(09).
000130             88  CUST-T-TIER-VIP      VALUE 'VIP'.
000140             88  CUST-T-TIER-PREMIUM  VALUE 'PREMIUM'.
000150             88  CUST-T-TIER-GOOD     VALUE 'GOOD'.
000160             88  CUST-T-TIER-STANDARD VALUE 'STANDARD'.
000170             88  CUST-T-TIER-LOSS     VALUE 'LOSS'.
000180         10  FILLER                   PIC X(06) VALUE SPACES.
000190 01  CUST-ROW-COUNT                   PIC S9(4) COMP VALUE 0.
