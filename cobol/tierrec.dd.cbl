000100* TIER-RECORD  -  VOLUME PRICING TIER LINE  (TIERFILE)
000200* SERVICE-KEY GROUPS  PREP=PICK/PACK  SHIP=SHIPPING  STOR=STORAGE
000300* RECV=RECEIVING  -  LOADED TO A TABLE AND SEARCHED BY QUOTECAL.
000400 01  TIER-RECORD.
000500     05  TIER-SERVICE-KEY             PIC X(12).
000600     05  TIER-MIN-VOL                 PIC 9(07).
000700     05  TIER-MAX-VOL                 PIC 9(07).
000800     05  TIER-UNIT-PRICE              PIC 9(5)V99.
000850     05  FILLER                       PIC X(06) VALUE SPACES.
000900
001000* TIER-TABLE  -  UP TO 40 ROWS, LOADED BY QUOTECAL K500-LOAD-TIERS
001100* AND SEARCHED BY SERVICE-KEY / VOLUME-IN-RANGE.
001200 01  TIER-TABLE.
001300     05  TIER-ENTRY OCCURS 40 TIMES INDEXED BY TIER-IX.
001400         10  TIER-T-SERVICE-KEY       PIC X(12).
001500         10  TIER-T-MIN-VOL           PIC 9(07).
001600         10  TIER-T-MAX-VOL           PIC 9(07).
001700         10  TIER-T-UNIT-PRICE        PIC 9(5)V99.
001750         10  FILLER                   PIC X(06) VALUE SPACES.
001800 01  TIER-ROW-COUNT                   PIC S9(4) COMP VALUE 0.
