000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  MLP2000.
000030 AUTHOR.      R.HARB.
000040 INSTALLATION. MATALI LOGISTICS - PRICING AND COST SYSTEMS.
000050 DATE-WRITTEN. 04/03/91.
000060 DATE-COMPILED.
000070 SECURITY.    COMPANY CONFIDENTIAL - PRICING COMMITTEE ONLY.
000080******************************************************************
000090*                    C H A N G E   L O G                        *
000100******************************************************************
000110* 04/03/91  RFH  ORIGINAL - QUOTEGEN/SHIPCOST QUOTE-REQUEST RUN,
000120*                 REPLACES THE PRICING COMMITTEE'S MANUAL QUOTE
000130*                 WORKSHEETS.  TICKET MLP-033.
000140* 08/14/92  SGK  ADDED SUPPLIER RATE-CARD COMPARISON (SHIPCOST) -
000150*                 PREVIOUSLY WE JUST TOOK THE INCUMBENT CARRIER'S
000160*                 QUOTE.  TICKET MLP-041.
000170* 01/22/94  TAM  ADDED FINCALC UNIT-COST-PER-SCENARIO AND PRICE
000180*                 ELASTICITY TABLE TO SUPPORT THE COMMITTEE'S
000190*                 QUARTERLY PRICE REVIEW.  TICKET MLP-052.
000200* 06/30/95  RFH  ADDED ENTERPRISE CONTRACT PRICING (FINCALC) AND
000210*                 THE CMACALC BREAK-EVEN LINE FOR VOLUME DEALS.
000220*                 TICKET MLP-061.
000230* 09/09/97  SGK  ADDED QUOTECAL INCLUSIVE PRICING AGAINST THE
000240*                 TIER FILE - SALES WANTED AN ALL-IN NUMBER, NOT
000250*                 JUST COST-PLUS.  TICKET MLP-074.
000260* 12/08/98  SGK  Y2K REMEDIATION - PL/ORDER TIMESTAMP FIELDS AND
000270*                 CONTRACT-MONTHS ROLL-FORWARD LOGIC REVIEWED.
000280*                 TICKET Y2K-118.
000290* 02/19/99  SGK  Y2K SIGN-OFF TESTING - RAN THE 1999/2000
000300*                 BOUNDARY QUOTE-REQUEST FILE, NO DEFECTS FOUND.
000310*                 TICKET Y2K-118.
000320* 05/02/02  TAM  CUSTOMER DISCOUNT ON THE COMPREHENSIVE PRICE NOW
000330*                 KEYED OFF THE COSTALOC PROFITABILITY TIER
000340*                 INSTEAD OF A FLAT 10%.  TICKET MLP-102.
000350* 03/17/04  DNR  ADDED ADVPRICE LIFECYCLE-BAND/PSYCHOLOGICAL
000360*                 PRICING AND SMARTPRC COST-CENTRE/DYNAMIC
000370*                 PRICING TO SECTION 6 OF THE QUOTE REPORT -
000380*                 COMMITTEE WANTED THE FULL PRICE MENU ON ONE
000390*                 LINE, NOT JUST QUOTEGEN/SHIPCOST/QUOTECAL.
000400*                 TICKET MLP-119.
000410* 03/17/04  DNR  HISTORICAL SHIP PRICE NOW AVERAGES ACTUAL
000420*                 ORDFILE SHIP COST BY DESTINATION CITY INSTEAD
000430*                 OF THE FLAT COMPANY-WIDE DEFAULT - THE FLAT
000440*                 RATE IS KEPT AS A FALLBACK FOR CITIES WITH NO
000450*                 ORDER HISTORY.  TICKET MLP-119.
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     CONSOLE IS CRT
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT PLFILE   ASSIGN TO PLFILE
000550            ORGANIZATION IS LINE SEQUENTIAL.
000560     SELECT ORDFILE  ASSIGN TO ORDFILE
000570            ORGANIZATION IS LINE SEQUENTIAL.
000580     SELECT SUPFILE  ASSIGN TO SUPFILE
000590            ORGANIZATION IS LINE SEQUENTIAL.
000600     SELECT TIERFILE ASSIGN TO TIERFILE
000610            ORGANIZATION IS LINE SEQUENTIAL.
000620     SELECT QREQFILE ASSIGN TO QREQFILE
000630            ORGANIZATION IS LINE SEQUENTIAL.
000640     SELECT QUOTEFILE ASSIGN TO QUOTEFILE
000650            ORGANIZATION IS LINE SEQUENTIAL.
000660     SELECT RPTFILE  ASSIGN TO RPTFILE
000670            ORGANIZATION IS LINE SEQUENTIAL.
000680*
000690 DATA DIVISION.
000700*
000710 FILE SECTION.
000720*
000730 FD  PLFILE
000740     LABEL RECORDS ARE STANDARD.
000750     COPY 'plrec.dd.cbl'.
000760*
000770 FD  ORDFILE
000780     LABEL RECORDS ARE STANDARD.
000790     COPY 'ordrec.dd.cbl'.
000800*
000810 FD  SUPFILE
000820     LABEL RECORDS ARE STANDARD.
000830     COPY 'suprec.dd.cbl'.
000840*
000850 FD  TIERFILE
000860     LABEL RECORDS ARE STANDARD.
000870     COPY 'tierrec.dd.cbl'.
000880*
000890 FD  QREQFILE
000900     LABEL RECORDS ARE STANDARD.
000910     COPY 'qreqrec.dd.cbl'.
000920*
000930 FD  QUOTEFILE
000940     LABEL RECORDS ARE STANDARD.
000950     COPY 'qterec.dd.cbl'.
000960*
000970 FD  RPTFILE
000980     LABEL RECORDS ARE STANDARD
000990     DATA RECORD IS RPT-LINE.
001000 01  RPT-LINE                        PIC X(132).
001010*
001020 WORKING-STORAGE SECTION.
001030*
001040     COPY 'custtab.dd.cbl'.
001050     COPY 'citytab.dd.cbl'.
001060     COPY 'pricetab.dd.cbl'.
001070     COPY 'rptlines.dd.cbl'.
001080*
001090 01  WS-VARIABLES.
001100     05  WS-COMMAND-LINE              PIC X(100).
001110     05  WS-RUN-DATE                  PIC 9(08) VALUE 0.
001120     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001130         10  WS-RUN-CCYY              PIC 9(04).
001140         10  WS-RUN-MM                PIC 9(02).
001150         10  WS-RUN-DD                PIC 9(02).
001160     05  WS-QUOTE-SEQ                 PIC S9(6) COMP VALUE 0.
001170*
001180 01  WS-QUOTE-ID-BUILD.
001190     05  FILLER                       PIC X(02) VALUE 'QT'.
001200     05  WS-QID-SEQ-ED                PIC 9(06).
001210     05  FILLER                       PIC X(08) VALUE SPACES.
001220 01  WS-QUOTE-ID-R REDEFINES WS-QUOTE-ID-BUILD.
001230     05  WS-QUOTE-ID-OUT              PIC X(16).
001240*
001250 01  WS-SWITCHES.
001260     05  PL-EOF-SW                    PIC 9(01) VALUE 0.
001270         88  PL-AT-EOF                VALUE 1.
001280     05  ORD-EOF-SW                   PIC 9(01) VALUE 0.
001290         88  ORD-AT-EOF                VALUE 1.
001300     05  SUP-EOF-SW                   PIC 9(01) VALUE 0.
001310         88  SUP-AT-EOF                VALUE 1.
001320     05  TIER-EOF-SW                  PIC 9(01) VALUE 0.
001330         88  TIER-AT-EOF               VALUE 1.
001340     05  QREQ-EOF-SW                  PIC 9(01) VALUE 0.
001350         88  QREQ-AT-EOF               VALUE 1.
001360     05  WS-FOUND-SW                  PIC 9(01) VALUE 0.
001370         88  WS-FOUND                  VALUE 1.
001380     05  WS-RIYADH-TALLY              PIC 9(02) COMP VALUE 0.
001390*
001400* COMPANY-WIDE ACCUMULATORS BUILT FROM PLFILE/ORDFILE - THE SAME
001410* P AND L CATEGORY RULES AS COSTALOC (MLP1000), RE-READ HERE SO
001420* MLP2000 CAN STAND ALONE AS THE QUOTE-REQUEST JOB STEP.
001430 01  WS-PL-TOTALS.
001440     05  WS-TOTAL-INCOME              PIC S9(9)V99 COMP-3 VALUE 0.
001450     05  WS-TOTAL-EXPENSE             PIC S9(9)V99 COMP-3 VALUE 0.
001460     05  WS-FULFIL-EXP                PIC S9(9)V99 COMP-3 VALUE 0.
001470     05  WS-SHIP-EXP                  PIC S9(9)V99 COMP-3 VALUE 0.
001480     05  WS-STORAGE-EXP               PIC S9(9)V99 COMP-3 VALUE 0.
001490     05  WS-GNA-EXP                   PIC S9(9)V99 COMP-3 VALUE 0.
001500     05  WS-HIST-MARGIN-PCT           PIC S9(3)V99 COMP-3 VALUE 0.
001510*
001520 01  WS-ORDER-TOTALS.
001530     05  WS-ORDER-COUNT               PIC S9(7)    COMP    VALUE 0.
001540     05  WS-RIYADH-ORDER-COUNT        PIC S9(7)    COMP    VALUE 0.
001550     05  WS-SKU-TOTAL                 PIC S9(7)    COMP    VALUE 0.
001560     05  WS-AVG-SKUS                  PIC S9(3)V99 COMP-3 VALUE 0.
001570*
001580 01  WS-FIXED-COST-WORK.
001590     05  WS-FIXED-COSTS               PIC S9(9)V99 COMP-3 VALUE 0.
001600*
001610* PER-REQUEST FINCALC/QUOTEGEN/SHIPCOST/QUOTECAL WORK AREAS.
001620 01  WS-SCENARIO-WORK.
001630     05  WS-SCENARIO                  PIC X(14).
001640         88  WS-SCEN-FULFIL-RIYADH    VALUE 'FULFIL-RIYADH'.
001650         88  WS-SCEN-FULFIL-OUTSIDE   VALUE 'FULFIL-OUTSIDE'.
001660         88  WS-SCEN-STORAGE-ONLY     VALUE 'STORAGE-ONLY'.
001670         88  WS-SCEN-GENERAL          VALUE 'GENERAL'.
001680     05  WS-INSIDE-FLAG               PIC 9(01) VALUE 0.
001690         88  WS-IS-INSIDE-RIYADH      VALUE 1.
001700*
001710 01  WS-FINCALC-WORK.
001720     05  WS-FC-FULFIL-COST            PIC S9(5)V99 COMP-3 VALUE 0.
001730     05  WS-FC-STORAGE-COST           PIC S9(5)V99 COMP-3 VALUE 0.
001740     05  WS-FC-SHIP-COST              PIC S9(5)V99 COMP-3 VALUE 0.
001750     05  WS-FC-OVERHEAD-COST          PIC S9(5)V99 COMP-3 VALUE 0.
001760     05  WS-FC-RETURN-COST            PIC S9(5)V99 COMP-3 VALUE 0.
001770     05  WS-FC-UNIT-COST              PIC S9(5)V99 COMP-3 VALUE 0.
001780     05  WS-FC-SUGGESTED-PRICE        PIC S9(5)V99 COMP-3 VALUE 0.
001790     05  WS-FC-PROFIT                 PIC S9(5)V99 COMP-3 VALUE 0.
001800     05  WS-FC-ACTUAL-MARGIN          PIC S9(3)V99 COMP-3 VALUE 0.
001810*
001820 01  WS-ELASTICITY-WORK.
001830     05  WS-EL-MIN-PRICE              PIC S9(5)V99 COMP-3 VALUE 0.
001840     05  WS-EL-MAX-PRICE              PIC S9(5)V99 COMP-3 VALUE 0.
001850     05  WS-EL-BASE-PRICE             PIC S9(5)V99 COMP-3 VALUE 0.
001860     05  WS-EL-STEP                   PIC S9(5)V99 COMP-3 VALUE 0.
001870     05  WS-EL-BEST-PROFIT            PIC S9(9)V99 COMP-3 VALUE 0.
001880     05  WS-EL-BEST-PRICE             PIC S9(5)V99 COMP-3 VALUE 0.
001890     05  WS-EL-BEST-VOLUME            PIC S9(7)    COMP    VALUE 0.
001900     05  WS-EL-BEST-REVENUE           PIC S9(9)V99 COMP-3 VALUE 0.
001910     05  WS-EL-BEST-MARGIN            PIC S9(3)V99 COMP-3 VALUE 0.
001920     05  WS-EL-ROW-PRICE              PIC S9(5)V99 COMP-3 VALUE 0.
001930     05  WS-EL-PRICE-CHANGE           PIC S9(3)V99 COMP-3 VALUE 0.
001940     05  WS-EL-VOLUME-CHANGE          PIC S9(3)V99 COMP-3 VALUE 0.
001950     05  WS-EL-EST-VOLUME             PIC S9(7)    COMP    VALUE 0.
001960     05  WS-EL-REVENUE                PIC S9(9)V99 COMP-3 VALUE 0.
001970     05  WS-EL-COST                   PIC S9(9)V99 COMP-3 VALUE 0.
001980     05  WS-EL-PROFIT                 PIC S9(9)V99 COMP-3 VALUE 0.
001990     05  WS-EL-MARGIN                 PIC S9(3)V99 COMP-3 VALUE 0.
002000     05  WS-EL-ROW-NBR                PIC S9(1)    COMP    VALUE 0.
002010*
002020 01  WS-ENTERPRISE-WORK.
002030     05  WS-EN-DISCOUNT-PCT           PIC S9V99    COMP-3 VALUE 0.
002040     05  WS-EN-DISC-PRICE             PIC S9(5)V99 COMP-3 VALUE 0.
002050     05  WS-EN-VOLUME-REVENUE         PIC S9(9)V99 COMP-3 VALUE 0.
002060     05  WS-EN-MONTHLY-REVENUE        PIC S9(9)V99 COMP-3 VALUE 0.
002070     05  WS-EN-MONTHLY-COST           PIC S9(9)V99 COMP-3 VALUE 0.
002080     05  WS-EN-MONTHLY-PROFIT         PIC S9(9)V99 COMP-3 VALUE 0.
002090     05  WS-EN-MARGIN-PCT             PIC S9(3)V99 COMP-3 VALUE 0.
002100     05  WS-EN-MINFEE-FLAG            PIC X(09) VALUE SPACES.
002110*
002120 01  WS-BREAKEVEN-WORK.
002130     05  WS-BE-CONTRIB-MARGIN         PIC S9(5)V99 COMP-3 VALUE 0.
002140     05  WS-BE-UNITS                  PIC S9(7)V99 COMP-3 VALUE 0.
002150     05  WS-BE-REVENUE                PIC S9(9)V99 COMP-3 VALUE 0.
002160     05  WS-BE-SAFETY-UNITS           PIC S9(7)V99 COMP-3 VALUE 0.
002170     05  WS-BE-SAFETY-PCT             PIC S9(3)V99 COMP-3 VALUE 0.
002180*
002190 01  WS-QUOTEGEN-WORK.
002200     05  WS-QG-TIER                   PIC X(12) VALUE SPACES.
002210     05  WS-QG-LIST-PRICE             PIC S9(3)V99 COMP-3 VALUE 0.
002220     05  WS-QG-COST-PER-ORDER         PIC S9(5)V99 COMP-3 VALUE 0.
002230     05  WS-QG-TARGET-MARGIN          PIC S9V99    COMP-3 VALUE 0.
002240     05  WS-QG-TARGET-MARGIN-PCT      PIC S9(3)V99 COMP-3 VALUE 0.
002250     05  WS-QG-PRICE                  PIC S9(5)V99 COMP-3 VALUE 0.
002260     05  WS-QG-PROFIT                 PIC S9(5)V99 COMP-3 VALUE 0.
002270     05  WS-QG-SHIP-SPLIT             PIC S9(5)V99 COMP-3 VALUE 0.
002280     05  WS-QG-FULFIL-SPLIT           PIC S9(5)V99 COMP-3 VALUE 0.
002290     05  WS-QG-PACK-SPLIT             PIC S9(5)V99 COMP-3 VALUE 0.
002300     05  WS-QG-OVERHEAD-SPLIT         PIC S9(5)V99 COMP-3 VALUE 0.
002310     05  WS-QG-DISCOUNT-RATE          PIC S9V99    COMP-3 VALUE 0.
002320     05  WS-QG-DISCOUNT-AMT           PIC S9(5)V99 COMP-3 VALUE 0.
002330     05  WS-QG-SUBTOTAL               PIC S9(5)V99 COMP-3 VALUE 0.
002340     05  WS-QG-URGENCY-MULT           PIC 9V99     COMP-3 VALUE 0.
002350     05  WS-QG-SERVICE-TOTAL          PIC S9(5)V99 COMP-3 VALUE 0.
002360     05  WS-QG-GRAND-TOTAL            PIC S9(5)V99 COMP-3 VALUE 0.
002370     05  WS-QG-COST-TOTAL             PIC S9(9)V99 COMP-3 VALUE 0.
002380     05  WS-QG-REQUEST-COUNT          PIC S9(5)    COMP    VALUE 0.
002390*
002400 01  WS-SHIPCOST-WORK.
002410     05  WS-SC-CITY-AVG               PIC S9(5)V99 COMP-3 VALUE 0.
002420     05  WS-SC-BEST-NAME              PIC X(20) VALUE SPACES.
002430     05  WS-SC-BEST-LANDED            PIC S9(7)V99 COMP-3 VALUE 0.
002440     05  WS-SC-BEST-SELL              PIC S9(5)V99 COMP-3 VALUE 0.
002450     05  WS-SC-CUR-COD                PIC S9(5)V99 COMP-3 VALUE 0.
002460     05  WS-SC-CUR-WEIGHT-FEE         PIC S9(5)V99 COMP-3 VALUE 0.
002470     05  WS-SC-CUR-LANDED             PIC S9(7)V99 COMP-3 VALUE 0.
002480     05  WS-SC-CUR-BASE               PIC S9(5)V99 COMP-3 VALUE 0.
002490     05  WS-SC-WEIGHT-FACTOR          PIC S9V99    COMP-3 VALUE 0.
002500     05  WS-SC-VALUE-FACTOR           PIC S9V99    COMP-3 VALUE 0.
002510     05  WS-SC-PAYMENT-FACTOR         PIC S9V99    COMP-3 VALUE 0.
002520     05  WS-SC-COD-FEE                PIC S9(5)V99 COMP-3 VALUE 0.
002530     05  WS-SC-PACKAGING              PIC S9(5)V99 COMP-3 VALUE 0.
002540     05  WS-SC-HANDLING               PIC S9(5)V99 COMP-3 VALUE 0.
002550     05  WS-SC-INSURANCE              PIC S9(5)V99 COMP-3 VALUE 0.
002560     05  WS-SC-ADDITIONAL-TOTAL       PIC S9(5)V99 COMP-3 VALUE 0.
002570*
002580 01  WS-QUOTECAL-WORK.
002590     05  WS-QC-TIER                   PIC X(10) VALUE SPACES.
002600     05  WS-QC-DISCOUNT-RATE          PIC 9V99     COMP-3 VALUE 0.
002610     05  WS-QC-EXTRA-SKU-COST         PIC S9(5)V99 COMP-3 VALUE 0.
002620     05  WS-QC-INSIDE-PRICE           PIC S9(5)V99 COMP-3 VALUE 0.
002630     05  WS-QC-OUTSIDE-PRICE          PIC S9(5)V99 COMP-3 VALUE 0.
002640     05  WS-QC-MARGIN                 PIC S9(5)V99 COMP-3 VALUE 0.
002650     05  WS-QC-MARGIN-PCT             PIC S9(3)V99 COMP-3 VALUE 0.
002660     05  WS-QC-TIER-UNIT-PRICE        PIC S9(5)V99 COMP-3 VALUE 0.
002670     05  WS-QC-PICK-BASE-USED         PIC S9(3)V99 COMP-3 VALUE 0.
002680*
002690* MONTHLY COST SUMMARY - COMPANY-WIDE, PRINTED ONCE AT END-RTN.
002700 01  WS-MONTHLY-SUMMARY.
002710     05  WS-MS-PICK-TOTAL             PIC S9(9)V99 COMP-3 VALUE 0.
002720     05  WS-MS-SKU-TOTAL              PIC S9(9)V99 COMP-3 VALUE 0.
002730     05  WS-MS-SHIP-IN-TOTAL          PIC S9(9)V99 COMP-3 VALUE 0.
002740     05  WS-MS-SHIP-OUT-TOTAL         PIC S9(9)V99 COMP-3 VALUE 0.
002750     05  WS-MS-GRAND-TOTAL            PIC S9(9)V99 COMP-3 VALUE 0.
002760*
002770* ADVPRICE - LIFECYCLE MARKUP / PSYCHOLOGICAL PRICE / DISCOUNT AND
002780* SENSITIVITY WORK AREA.  LIFECYCLE STAGE IS DERIVED FROM THE
002790* REQUESTED CONTRACT LENGTH - THE COMMITTEE HAS NO SEPARATE
002800* PRODUCT-LIFECYCLE FLAG ON THE REQUEST TRANSACTION.
002810 01  WS-ADVPRICE-WORK.
002820     05  WS-JA-STAGE                  PIC X(12) VALUE SPACES.
002830         88  WS-JA-INTRODUCTION       VALUE 'INTRODUCTION'.
002840         88  WS-JA-GROWTH             VALUE 'GROWTH'.
002850         88  WS-JA-MATURITY           VALUE 'MATURITY'.
002860         88  WS-JA-DECLINE            VALUE 'DECLINE'.
002870     05  WS-JA-MIN-PRICE              PIC S9(5)V99 COMP-3 VALUE 0.
002880     05  WS-JA-MAX-PRICE              PIC S9(5)V99 COMP-3 VALUE 0.
002890     05  WS-JA-CHARM-PRICE            PIC S9(5)V99 COMP-3 VALUE 0.
002900     05  WS-JA-PRESTIGE-WHOLE         PIC S9(5)    COMP-3 VALUE 0.
002910     05  WS-JA-PRESTIGE-PRICE         PIC S9(5)V99 COMP-3 VALUE 0.
002920     05  WS-JA-QTY-DISC-RATE          PIC 9V99     COMP-3 VALUE 0.
002930     05  WS-JA-SEAS-DISC-RATE         PIC 9V99     COMP-3 VALUE 0.
002940     05  WS-JA-BEST-DISC-RATE         PIC 9V99     COMP-3 VALUE 0.
002950     05  WS-JA-DISC-PRICE             PIC S9(5)V99 COMP-3 VALUE 0.
002960     05  WS-JA-BASE-REVENUE           PIC S9(9)V99 COMP-3 VALUE 0.
002970     05  WS-JA-TOTAL-COST             PIC S9(9)V99 COMP-3 VALUE 0.
002980     05  WS-JA-BASE-PROFIT            PIC S9(9)V99 COMP-3 VALUE 0.
002990     05  WS-JA-SENS-ROW-NBR           PIC S9(1)    COMP    VALUE 0.
003000     05  WS-JA-SENS-PRICE-CHANGE      PIC S9V99    COMP-3 VALUE 0.
003010     05  WS-JA-SENS-VOLUME            PIC S9(7)    COMP    VALUE 0.
003020     05  WS-JA-SENS-REVENUE           PIC S9(9)V99 COMP-3 VALUE 0.
003030     05  WS-JA-SENS-PROFIT            PIC S9(9)V99 COMP-3 VALUE 0.
003040     05  WS-JA-SENS-PROFIT-PCT        PIC S9(5)V99 COMP-3 VALUE 0.
003050     05  WS-JA-BEST-SENS-PROFIT       PIC S9(9)V99 COMP-3 VALUE 0.
003060     05  WS-JA-BEST-SENS-CHANGE       PIC S9V99    COMP-3 VALUE 0.
003070     05  WS-JA-BEST-SENS-VOLUME       PIC S9(7)    COMP    VALUE 0.
003080     05  WS-JA-BEST-SENS-REVENUE      PIC S9(9)V99 COMP-3 VALUE 0.
003090     05  WS-JA-BEST-SENS-PROFIT-PCT   PIC S9(5)V99 COMP-3 VALUE 0.
003100     05  WS-JA-BREAKEVEN-UNITS        PIC S9(7)V99 COMP-3 VALUE 0.
003110*
003120* SMARTPRC - COST-CENTRE-MULTIPLIER PRICE AND DYNAMIC URGENCY /
003130* VOLUME / CUSTOMER-TIER PRICE WORK AREA.
003140 01  WS-SMARTPRC-WORK.
003150     05  WS-SM-COST-BASE              PIC S9(3)V99 COMP-3 VALUE 0.
003160     05  WS-SM-REV-BASE               PIC S9(3)V99 COMP-3 VALUE 0.
003170     05  WS-SM-CTR-MULT               PIC 9V99     COMP-3 VALUE 0.
003180     05  WS-SM-COMPLEXITY             PIC 9V99     COMP-3 VALUE 1.
003190     05  WS-SM-TARGET-MARGIN          PIC S9(3)V99 COMP-3 VALUE 0.
003200     05  WS-SM-BEFORE-MARGIN          PIC S9(5)V99 COMP-3 VALUE 0.
003210     05  WS-SM-UNIT-PRICE             PIC S9(5)V99 COMP-3 VALUE 0.
003220     05  WS-SM-TOTAL-PRICE            PIC S9(9)V99 COMP-3 VALUE 0.
003230     05  WS-SM-URGENCY-MULT           PIC 9V99     COMP-3 VALUE 0.
003240     05  WS-SM-VOLUME-MULT            PIC 9V99     COMP-3 VALUE 0.
003250     05  WS-SM-CUST-MULT              PIC 9V99     COMP-3 VALUE 0.
003260     05  WS-SM-DYNAMIC-UNIT           PIC S9(5)V99 COMP-3 VALUE 0.
003270     05  WS-SM-DYNAMIC-TOTAL          PIC S9(9)V99 COMP-3 VALUE 0.
003280     05  WS-SM-SAVINGS                PIC S9(9)V99 COMP-3 VALUE 0.
003290*
003300 PROCEDURE DIVISION.
003310*
003320 A010-MAIN-LINE.
003330     DISPLAY SPACES UPON CRT.
003340     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
003350     DISPLAY '* * * *  B E G I N   M L P 2 0 0 0 . C B L'
003360         UPON CRT AT 1401.
003370     DISPLAY 'Q U O T E   G E N E R A T I O N   R U N'
003380         UPON CRT AT 1501.
003390     PERFORM Z010-OPEN-FILES.
003400     PERFORM READ-PLREC.
003410     PERFORM E100-LOAD-PL THRU E100-LOAD-PL-EXIT
003420         UNTIL PL-EOF-SW = 1.
003430     PERFORM READ-ORDREC.
003440     PERFORM E200-LOAD-ORDERS THRU E200-LOAD-ORDERS-EXIT
003450         UNTIL ORD-EOF-SW = 1.
003460     PERFORM READ-SUPREC.
003470     PERFORM E300-LOAD-SUPPLIERS THRU E300-LOAD-SUPPLIERS-EXIT
003480         UNTIL SUP-EOF-SW = 1.
003490     PERFORM READ-TIERREC.
003500     PERFORM E400-LOAD-TIERS THRU E400-LOAD-TIERS-EXIT
003510         UNTIL TIER-EOF-SW = 1.
003520     PERFORM E500-CALC-COMPANY-FIGURES.
003530     PERFORM E090-WRITE-SEC6-HEADER.
003540     PERFORM READ-QREQREC.
003550     PERFORM F010-PROCESS-REQUEST THRU F010-PROCESS-REQUEST-EXIT
003560         UNTIL QREQ-EOF-SW = 1.
003570     PERFORM K600-MONTHLY-COST-SUMMARY.
003580     PERFORM Z900-END-RTN.
003590*
003600 Z010-OPEN-FILES.
003610     OPEN INPUT  PLFILE.
003620     OPEN INPUT  ORDFILE.
003630     OPEN INPUT  SUPFILE.
003640     OPEN INPUT  TIERFILE.
003650     OPEN INPUT  QREQFILE.
003660     OPEN OUTPUT QUOTEFILE.
003670     OPEN EXTEND RPTFILE.
003680*
003690 READ-PLREC.
003700     READ PLFILE AT END MOVE 1 TO PL-EOF-SW.
003710*
003720 READ-ORDREC.
003730     READ ORDFILE AT END MOVE 1 TO ORD-EOF-SW.
003740*
003750 READ-SUPREC.
003760     READ SUPFILE AT END MOVE 1 TO SUP-EOF-SW.
003770*
003780 READ-TIERREC.
003790     READ TIERFILE AT END MOVE 1 TO TIER-EOF-SW.
003800*
003810 READ-QREQREC.
003820     READ QREQFILE AT END MOVE 1 TO QREQ-EOF-SW.
003830*
003840******************************************
003850*   COMPANY-WIDE P AND L / ORDER LOADS      *
003860******************************************
003870 E100-LOAD-PL.
003880     IF PL-IS-INCOME
003890         ADD PL-AMOUNT TO WS-TOTAL-INCOME
003900     ELSE
003910     IF PL-IS-EXPENSE
003920         SUBTRACT PL-AMOUNT FROM WS-TOTAL-EXPENSE
003930         IF PL-ACCOUNT-L2 = 'FULFILLMENT'
003940             SUBTRACT PL-AMOUNT FROM WS-FULFIL-EXP
003950         ELSE
003960         IF PL-ACCOUNT-L2 = 'SHIPPING'
003970             SUBTRACT PL-AMOUNT FROM WS-SHIP-EXP
003980         ELSE
003990         IF PL-ACCOUNT-L2 = 'STORAGE'
004000             SUBTRACT PL-AMOUNT FROM WS-STORAGE-EXP
004010         ELSE
004020         IF PL-ACCOUNT-L2 = 'OVERHEAD'
004030             SUBTRACT PL-AMOUNT FROM WS-GNA-EXP.
004040     IF PL-CUSTOMER NOT = SPACES
004050         PERFORM E120-FIND-CUSTOMER THRU E120-FIND-CUSTOMER-EXIT
004060         PERFORM E130-POST-CUSTOMER-AMOUNT.
004070     PERFORM READ-PLREC.
004080 E100-LOAD-PL-EXIT.
004090     EXIT.
004100*
004110 E120-FIND-CUSTOMER.
004120     MOVE 0 TO WS-FOUND-SW.
004130     SET CUST-IX TO 1.
004140     PERFORM E121-SEARCH-LOOP THRU E121-SEARCH-LOOP-EXIT
004150         UNTIL CUST-IX > CUST-ROW-COUNT OR WS-FOUND-SW = 1.
004160     IF WS-FOUND-SW = 0
004170         IF CUST-ROW-COUNT < 50
004180             ADD 1 TO CUST-ROW-COUNT
004190             SET CUST-IX TO CUST-ROW-COUNT
004200             MOVE PL-CUSTOMER TO CUST-T-NAME(CUST-IX)
004210             MOVE 0 TO CUST-T-INCOME(CUST-IX)
004220             MOVE 0 TO CUST-T-EXPENSE(CUST-IX).
004230 E120-FIND-CUSTOMER-EXIT.
004240     EXIT.
004250*
004260 E121-SEARCH-LOOP.
004270     IF CUST-T-NAME(CUST-IX) = PL-CUSTOMER
004280         MOVE 1 TO WS-FOUND-SW
004290     ELSE
004300         SET CUST-IX UP BY 1.
004310 E121-SEARCH-LOOP-EXIT.
004320     EXIT.
004330*
004340 E130-POST-CUSTOMER-AMOUNT.
004350     IF PL-IS-INCOME
004360         ADD PL-AMOUNT TO CUST-T-INCOME(CUST-IX)
004370     ELSE
004380         SUBTRACT PL-AMOUNT FROM CUST-T-EXPENSE(CUST-IX).
004390*
004400 E200-LOAD-ORDERS.
004410     ADD 1 TO WS-ORDER-COUNT.
004420     ADD ORD-SKUS TO WS-SKU-TOTAL.
004430     MOVE 0 TO WS-RIYADH-TALLY.
004440     INSPECT ORD-DEST-CITY TALLYING WS-RIYADH-TALLY
004450         FOR ALL 'RIYADH'.
004460     IF WS-RIYADH-TALLY > 0
004470         ADD 1 TO WS-RIYADH-ORDER-COUNT.
004480     PERFORM E210-FIND-CITY THRU E210-FIND-CITY-EXIT.
004490     PERFORM E220-POST-CITY-AMOUNT.
004500     PERFORM READ-ORDREC.
004510 E200-LOAD-ORDERS-EXIT.
004520     EXIT.
004530*
004540 E210-FIND-CITY.
004550     MOVE 0 TO WS-FOUND-SW.
004560     SET CITY-IX TO 1.
004570     PERFORM E211-SEARCH-LOOP THRU E211-SEARCH-LOOP-EXIT
004580         UNTIL CITY-IX > CITY-ROW-COUNT OR WS-FOUND-SW = 1.
004590     IF WS-FOUND-SW = 0
004600         IF CITY-ROW-COUNT < 30
004610             ADD 1 TO CITY-ROW-COUNT
004620             SET CITY-IX TO CITY-ROW-COUNT
004630             MOVE ORD-DEST-CITY TO CITY-T-NAME(CITY-IX)
004640             MOVE 0 TO CITY-T-SHIP-TOTAL(CITY-IX)
004650             MOVE 0 TO CITY-T-ORDER-COUNT(CITY-IX).
004660 E210-FIND-CITY-EXIT.
004670     EXIT.
004680*
004690 E211-SEARCH-LOOP.
004700     IF CITY-T-NAME(CITY-IX) = ORD-DEST-CITY
004710         MOVE 1 TO WS-FOUND-SW
004720     ELSE
004730         SET CITY-IX UP BY 1.
004740 E211-SEARCH-LOOP-EXIT.
004750     EXIT.
004760*
004770 E220-POST-CITY-AMOUNT.
004780     IF CITY-ROW-COUNT > 0 AND CITY-IX NOT > CITY-ROW-COUNT
004790         ADD ORD-SHIP-COST TO CITY-T-SHIP-TOTAL(CITY-IX)
004800         ADD 1 TO CITY-T-ORDER-COUNT(CITY-IX)
004810         COMPUTE CITY-T-SHIP-AVG(CITY-IX) ROUNDED =
004820             CITY-T-SHIP-TOTAL(CITY-IX) /
004830             CITY-T-ORDER-COUNT(CITY-IX).
004840*
004850 E300-LOAD-SUPPLIERS.
004860     ADD 1 TO SUP-ROW-COUNT.
004870     SET SUP-IX TO SUP-ROW-COUNT.
004880     MOVE SUP-NAME          TO SUP-T-NAME(SUP-IX).
004890     MOVE SUP-SERVICE-TYPE  TO SUP-T-SERVICE-TYPE(SUP-IX).
004900     MOVE SUP-PRICE-IN-RYD  TO SUP-T-PRICE-IN-RYD(SUP-IX).
004910     MOVE SUP-PRICE-OUT-RYD TO SUP-T-PRICE-OUT-RYD(SUP-IX).
004920     MOVE SUP-COD-FEE       TO SUP-T-COD-FEE(SUP-IX).
004930     MOVE SUP-NETWORK-FEE   TO SUP-T-NETWORK-FEE(SUP-IX).
004940     MOVE SUP-WEIGHT-LIMIT  TO SUP-T-WEIGHT-LIMIT(SUP-IX).
004950     MOVE SUP-EXTRA-KG-PRICE TO SUP-T-EXTRA-KG-PRICE(SUP-IX).
004960     MOVE SUP-BASE-PRICE    TO SUP-T-BASE-PRICE(SUP-IX).
004970     MOVE SUP-FULFIL-FLAG   TO SUP-T-FULFIL-FLAG(SUP-IX).
004980     PERFORM READ-SUPREC.
004990 E300-LOAD-SUPPLIERS-EXIT.
005000     EXIT.
005010*
005020 E400-LOAD-TIERS.
005030     ADD 1 TO TIER-ROW-COUNT.
005040     SET TIER-IX TO TIER-ROW-COUNT.
005050     MOVE TIER-SERVICE-KEY TO TIER-T-SERVICE-KEY(TIER-IX).
005060     MOVE TIER-MIN-VOL     TO TIER-T-MIN-VOL(TIER-IX).
005070     MOVE TIER-MAX-VOL     TO TIER-T-MAX-VOL(TIER-IX).
005080     MOVE TIER-UNIT-PRICE  TO TIER-T-UNIT-PRICE(TIER-IX).
005090     PERFORM READ-TIERREC.
005100 E400-LOAD-TIERS-EXIT.
005110     EXIT.
005120*
005130 E500-CALC-COMPANY-FIGURES.
005140     IF WS-TOTAL-INCOME = 0
005150         MOVE 20.0 TO WS-HIST-MARGIN-PCT
005160     ELSE
005170         COMPUTE WS-HIST-MARGIN-PCT ROUNDED =
005180             (WS-TOTAL-INCOME - WS-TOTAL-EXPENSE) /
005190             WS-TOTAL-INCOME * 100
005200         IF WS-HIST-MARGIN-PCT < 0
005210             MOVE 0 TO WS-HIST-MARGIN-PCT.
005220     IF WS-ORDER-COUNT = 0
005230         MOVE 0 TO WS-AVG-SKUS
005240     ELSE
005250         COMPUTE WS-AVG-SKUS ROUNDED =
005260             WS-SKU-TOTAL / WS-ORDER-COUNT.
005270     COMPUTE WS-FIXED-COSTS ROUNDED =
005280         WS-GNA-EXP + (WS-STORAGE-EXP * 0.5).
005290     SET CUST-IX TO 1.
005300     PERFORM E510-ASSIGN-TIER THRU E510-ASSIGN-TIER-EXIT
005310         UNTIL CUST-IX > CUST-ROW-COUNT.
005320*
005330 E510-ASSIGN-TIER.
005340     IF CUST-T-INCOME(CUST-IX) > 0
005350         COMPUTE CUST-T-MARGIN-PCT(CUST-IX) ROUNDED =
005360             (CUST-T-INCOME(CUST-IX) - CUST-T-EXPENSE(CUST-IX))
005370             / CUST-T-INCOME(CUST-IX) * 100
005380         IF CUST-T-MARGIN-PCT(CUST-IX) > 30
005390             MOVE 'VIP'      TO CUST-T-TIER(CUST-IX)
005400         ELSE
005410         IF CUST-T-MARGIN-PCT(CUST-IX) > 20
005420             MOVE 'PREMIUM'  TO CUST-T-TIER(CUST-IX)
005430         ELSE
005440         IF CUST-T-MARGIN-PCT(CUST-IX) > 10
005450             MOVE 'GOOD'     TO CUST-T-TIER(CUST-IX)
005460         ELSE
005470         IF CUST-T-MARGIN-PCT(CUST-IX) > 0
005480             MOVE 'STANDARD' TO CUST-T-TIER(CUST-IX)
005490         ELSE
005500             MOVE 'LOSS'     TO CUST-T-TIER(CUST-IX)
005510     ELSE
005520         MOVE 'LOSS'         TO CUST-T-TIER(CUST-IX).
005530     SET CUST-IX UP BY 1.
005540 E510-ASSIGN-TIER-EXIT.
005550     EXIT.
005560*
005570 E090-WRITE-SEC6-HEADER.
005580     MOVE 'SECTION 6 - GENERATED QUOTES' TO RL-COL-TEXT.
005590     MOVE RL-COLUMN-LINE TO RPT-LINE.
005600     WRITE RPT-LINE.
005610*
005620******************************************
005630*   QUOTE-REQUEST DRIVER                    *
005640******************************************
005650 F010-PROCESS-REQUEST.
005660     PERFORM G100-FIND-REQ-CUSTOMER THRU G100-FIND-REQ-CUSTOMER-EXIT.
005670     PERFORM G200-DETERMINE-SCENARIO.
005680     PERFORM G300-UNIT-COST-SCENARIO.
005690     PERFORM G310-SUGGESTED-PRICE.
005700     PERFORM H100-ELASTICITY-TABLE THRU H100-ELASTICITY-TABLE-EXIT
005710         UNTIL WS-EL-ROW-NBR > 5.
005720     PERFORM H200-ENTERPRISE-CONTRACT.
005730     PERFORM H300-BREAK-EVEN.
005740     PERFORM K100-VOLUME-TIER-PRICE.
005750     PERFORM K200-COST-PER-ORDER.
005760     PERFORM K250-TARGET-MARGIN.
005770     PERFORM K300-PRICE-AND-SPLIT.
005780     PERFORM J100-ADVPRICE-LIFECYCLE.
005790     PERFORM J200-ADVPRICE-PSYCH-DISCOUNT.
005800     PERFORM J300-ADVPRICE-SENSITIVITY.
005810     PERFORM M100-SMARTPRC-EXTRACT.
005820     PERFORM M200-SMARTPRC-CENTRE-PRICE.
005830     PERFORM M300-SMARTPRC-DYNAMIC-PRICE.
005840     PERFORM L100-FIND-BEST-SUPPLIER THRU L100-FIND-BEST-SUPPLIER-EXIT.
005850     PERFORM L300-ADDITIONAL-COSTS.
005860     PERFORM K400-COMPREHENSIVE-PRICE.
005870     PERFORM K500-QUOTECAL-INCLUSIVE THRU K500-QUOTECAL-INCLUSIVE-EXIT.
005880     PERFORM K900-WRITE-QUOTE-RECORD.
005890     PERFORM K910-PRINT-QUOTE-LINES.
005900     PERFORM READ-QREQREC.
005910 F010-PROCESS-REQUEST-EXIT.
005920     EXIT.
005930*
005940 G100-FIND-REQ-CUSTOMER.
005950     MOVE 0 TO WS-FOUND-SW.
005960     MOVE 'STANDARD' TO WS-QG-TIER.
005970     SET CUST-IX TO 1.
005980     PERFORM G110-SEARCH-LOOP THRU G110-SEARCH-LOOP-EXIT
005990         UNTIL CUST-IX > CUST-ROW-COUNT OR WS-FOUND-SW = 1.
006000 G100-FIND-REQ-CUSTOMER-EXIT.
006010     EXIT.
006020*
006030 G110-SEARCH-LOOP.
006040     IF CUST-T-NAME(CUST-IX) = QTR-CUSTOMER
006050         MOVE 1 TO WS-FOUND-SW
006060         MOVE CUST-T-TIER(CUST-IX) TO WS-QG-TIER
006070     ELSE
006080         SET CUST-IX UP BY 1.
006090 G110-SEARCH-LOOP-EXIT.
006100     EXIT.
006110*
006120 G200-DETERMINE-SCENARIO.
006130     MOVE 0 TO WS-RIYADH-TALLY.
006140     MOVE 0 TO WS-INSIDE-FLAG.
006150     INSPECT QTR-DEST-CITY TALLYING WS-RIYADH-TALLY
006160         FOR ALL 'RIYADH'.
006170     IF WS-RIYADH-TALLY > 0
006180         MOVE 1 TO WS-INSIDE-FLAG.
006190     IF QTR-SERVICE-KEY = 'STOR'
006200         MOVE 'STORAGE-ONLY'  TO WS-SCENARIO
006210     ELSE
006220     IF QTR-SERVICE-KEY = 'PREP' AND WS-IS-INSIDE-RIYADH
006230         MOVE 'FULFIL-RIYADH'  TO WS-SCENARIO
006240     ELSE
006250     IF QTR-SERVICE-KEY = 'PREP'
006260         MOVE 'FULFIL-OUTSIDE' TO WS-SCENARIO
006270     ELSE
006280         MOVE 'GENERAL'        TO WS-SCENARIO.
006290*
006300******************************************
006310*   FINCALC - UNIT COST PER SCENARIO         *
006320******************************************
006330 G300-UNIT-COST-SCENARIO.
006340     IF WS-SCEN-FULFIL-RIYADH OR WS-SCEN-FULFIL-OUTSIDE
006350         IF WS-ORDER-COUNT = 0 OR WS-FULFIL-EXP = 0
006360             MOVE FC-DEF-FULFIL-COST TO WS-FC-FULFIL-COST
006370         ELSE
006380             COMPUTE WS-FC-FULFIL-COST ROUNDED =
006390                 WS-FULFIL-EXP / WS-ORDER-COUNT
006400     ELSE
006410         MOVE 0 TO WS-FC-FULFIL-COST.
006420     IF WS-SCEN-FULFIL-RIYADH OR WS-SCEN-FULFIL-OUTSIDE OR
006430        WS-SCEN-STORAGE-ONLY
006440         IF WS-ORDER-COUNT = 0 OR WS-STORAGE-EXP = 0
006450             MOVE FC-DEF-STORAGE-COST TO WS-FC-STORAGE-COST
006460         ELSE
006470             COMPUTE WS-FC-STORAGE-COST ROUNDED =
006480                 WS-STORAGE-EXP / WS-ORDER-COUNT
006490     ELSE
006500         MOVE 0 TO WS-FC-STORAGE-COST.
006510     IF WS-SCEN-FULFIL-RIYADH
006520         MOVE FC-SHIP-INSIDE TO WS-FC-SHIP-COST
006530     ELSE
006540     IF WS-SCEN-FULFIL-OUTSIDE
006550         MOVE FC-SHIP-OUTSIDE TO WS-FC-SHIP-COST
006560     ELSE
006570         IF WS-ORDER-COUNT = 0 OR WS-SHIP-EXP = 0
006580             MOVE FC-DEF-SHIP-COST TO WS-FC-SHIP-COST
006590         ELSE
006600             COMPUTE WS-FC-SHIP-COST ROUNDED =
006610                 WS-SHIP-EXP / WS-ORDER-COUNT.
006620     IF WS-ORDER-COUNT = 0 OR WS-GNA-EXP = 0
006630         MOVE FC-DEF-OVERHEAD-COST TO WS-FC-OVERHEAD-COST
006640     ELSE
006650         COMPUTE WS-FC-OVERHEAD-COST ROUNDED =
006660             WS-GNA-EXP / WS-ORDER-COUNT.
006670     COMPUTE WS-FC-RETURN-COST ROUNDED =
006680         (WS-FC-FULFIL-COST + WS-FC-SHIP-COST) *
006690         (FC-DEF-RETURN-RATE / 100).
006700     COMPUTE WS-FC-UNIT-COST ROUNDED =
006710         WS-FC-FULFIL-COST + WS-FC-STORAGE-COST +
006720         WS-FC-SHIP-COST + WS-FC-OVERHEAD-COST + WS-FC-RETURN-COST.
006730*
006740 G310-SUGGESTED-PRICE.
006750     IF FC-DEF-RECOMMEND-MARGIN < 100
006760         COMPUTE WS-FC-SUGGESTED-PRICE ROUNDED =
006770             WS-FC-UNIT-COST /
006780             (1 - (FC-DEF-RECOMMEND-MARGIN / 100))
006790     ELSE
006800         COMPUTE WS-FC-SUGGESTED-PRICE ROUNDED =
006810             WS-FC-UNIT-COST * 2.
006820     COMPUTE WS-FC-PROFIT ROUNDED =
006830         WS-FC-SUGGESTED-PRICE - WS-FC-UNIT-COST.
006840     IF WS-FC-SUGGESTED-PRICE = 0
006850         MOVE 0 TO WS-FC-ACTUAL-MARGIN
006860     ELSE
006870         COMPUTE WS-FC-ACTUAL-MARGIN ROUNDED =
006880             WS-FC-PROFIT / WS-FC-SUGGESTED-PRICE * 100.
006890*
006900******************************************
006910*   FINCALC - PRICE ELASTICITY TABLE         *
006920******************************************
006930 H100-ELASTICITY-TABLE.
006940     IF WS-EL-ROW-NBR = 0
006950         COMPUTE WS-EL-MIN-PRICE ROUNDED =
006960             WS-FC-SUGGESTED-PRICE * 0.8
006970         COMPUTE WS-EL-MAX-PRICE ROUNDED =
006980             WS-FC-SUGGESTED-PRICE * 1.2
006990         COMPUTE WS-EL-BASE-PRICE ROUNDED =
007000             (WS-EL-MIN-PRICE + WS-EL-MAX-PRICE) / 2
007010         COMPUTE WS-EL-STEP ROUNDED =
007020             (WS-EL-MAX-PRICE - WS-EL-MIN-PRICE) / 4
007030         MOVE 0 TO WS-EL-BEST-PROFIT
007040         MOVE 1 TO WS-EL-ROW-NBR.
007050     COMPUTE WS-EL-ROW-PRICE ROUNDED =
007060         WS-EL-MIN-PRICE + (WS-EL-STEP * (WS-EL-ROW-NBR - 1)).
007070     IF WS-EL-BASE-PRICE = 0
007080         MOVE 0 TO WS-EL-PRICE-CHANGE
007090     ELSE
007100         COMPUTE WS-EL-PRICE-CHANGE ROUNDED =
007110             (WS-EL-ROW-PRICE - WS-EL-BASE-PRICE) /
007120             WS-EL-BASE-PRICE.
007130     COMPUTE WS-EL-VOLUME-CHANGE ROUNDED =
007140         FC-DEF-ELASTICITY * WS-EL-PRICE-CHANGE.
007150     COMPUTE WS-EL-EST-VOLUME =
007160         QTR-MONTHLY-VOLUME * (1 + WS-EL-VOLUME-CHANGE).
007170     IF WS-EL-EST-VOLUME < 100
007180         MOVE 100 TO WS-EL-EST-VOLUME.
007190     COMPUTE WS-EL-REVENUE ROUNDED =
007200         WS-EL-ROW-PRICE * WS-EL-EST-VOLUME.
007210     COMPUTE WS-EL-COST ROUNDED =
007220         WS-FC-UNIT-COST * WS-EL-EST-VOLUME.
007230     COMPUTE WS-EL-PROFIT ROUNDED = WS-EL-REVENUE - WS-EL-COST.
007240     IF WS-EL-ROW-PRICE = 0
007250         MOVE 0 TO WS-EL-MARGIN
007260     ELSE
007270         COMPUTE WS-EL-MARGIN ROUNDED =
007280             (WS-EL-ROW-PRICE - WS-FC-UNIT-COST) /
007290             WS-EL-ROW-PRICE * 100.
007300     IF WS-EL-PROFIT > WS-EL-BEST-PROFIT OR WS-EL-ROW-NBR = 1
007310         MOVE WS-EL-PROFIT     TO WS-EL-BEST-PROFIT
007320         MOVE WS-EL-ROW-PRICE  TO WS-EL-BEST-PRICE
007330         MOVE WS-EL-EST-VOLUME TO WS-EL-BEST-VOLUME
007340         MOVE WS-EL-REVENUE    TO WS-EL-BEST-REVENUE
007350         MOVE WS-EL-MARGIN     TO WS-EL-BEST-MARGIN.
007360     SET WS-EL-ROW-NBR UP BY 1.
007370 H100-ELASTICITY-TABLE-EXIT.
007380     EXIT.
007390*
007400******************************************
007410*   FINCALC - ENTERPRISE CONTRACT            *
007420******************************************
007430 H200-ENTERPRISE-CONTRACT.
007440     IF WS-QG-TIER = 'VIP'
007450         MOVE QG-DISC-VIP     TO WS-EN-DISCOUNT-PCT
007460     ELSE
007470     IF WS-QG-TIER = 'PREMIUM'
007480         MOVE QG-DISC-PREMIUM TO WS-EN-DISCOUNT-PCT
007490     ELSE
007500     IF WS-QG-TIER = 'GOOD'
007510         MOVE QG-DISC-GOOD    TO WS-EN-DISCOUNT-PCT
007520     ELSE
007530     IF WS-QG-TIER = 'LOSS'
007540         MOVE QG-DISC-LOSS    TO WS-EN-DISCOUNT-PCT
007550     ELSE
007560         MOVE QG-DISC-STANDARD TO WS-EN-DISCOUNT-PCT.
007570     COMPUTE WS-EN-DISC-PRICE ROUNDED =
007580         WS-FC-SUGGESTED-PRICE * (1 - WS-EN-DISCOUNT-PCT).
007590     COMPUTE WS-EN-VOLUME-REVENUE ROUNDED =
007600         WS-EN-DISC-PRICE * QTR-MONTHLY-VOLUME.
007610     IF WS-EN-VOLUME-REVENUE < FC-MIN-MONTHLY-FEE
007620         MOVE FC-MIN-MONTHLY-FEE TO WS-EN-MONTHLY-REVENUE
007630         MOVE 'MIN FEE  ' TO WS-EN-MINFEE-FLAG
007640     ELSE
007650         MOVE WS-EN-VOLUME-REVENUE TO WS-EN-MONTHLY-REVENUE
007660         MOVE SPACES TO WS-EN-MINFEE-FLAG.
007670     COMPUTE WS-EN-MONTHLY-COST ROUNDED =
007680         WS-FC-UNIT-COST * QTR-MONTHLY-VOLUME.
007690     COMPUTE WS-EN-MONTHLY-PROFIT ROUNDED =
007700         WS-EN-MONTHLY-REVENUE - WS-EN-MONTHLY-COST.
007710     IF WS-EN-MONTHLY-REVENUE = 0
007720         MOVE 0 TO WS-EN-MARGIN-PCT
007730     ELSE
007740         COMPUTE WS-EN-MARGIN-PCT ROUNDED =
007750             WS-EN-MONTHLY-PROFIT / WS-EN-MONTHLY-REVENUE * 100.
007760*
007770******************************************
007780*   CMACALC - BREAK-EVEN                     *
007790******************************************
007800 H300-BREAK-EVEN.
007810     COMPUTE WS-BE-CONTRIB-MARGIN ROUNDED =
007820         WS-FC-SUGGESTED-PRICE - WS-FC-UNIT-COST.
007830     IF WS-BE-CONTRIB-MARGIN NOT > 0
007840         MOVE 0 TO WS-BE-UNITS
007850         MOVE 0 TO WS-BE-REVENUE
007860         MOVE 0 TO WS-BE-SAFETY-UNITS
007870         MOVE -100 TO WS-BE-SAFETY-PCT
007880     ELSE
007890         COMPUTE WS-BE-UNITS ROUNDED =
007900             WS-FIXED-COSTS / WS-BE-CONTRIB-MARGIN
007910         COMPUTE WS-BE-REVENUE ROUNDED =
007920             WS-BE-UNITS * WS-FC-SUGGESTED-PRICE
007930         COMPUTE WS-BE-SAFETY-UNITS ROUNDED =
007940             QTR-MONTHLY-VOLUME - WS-BE-UNITS
007950         IF QTR-MONTHLY-VOLUME = 0
007960             MOVE 0 TO WS-BE-SAFETY-PCT
007970         ELSE
007980             COMPUTE WS-BE-SAFETY-PCT ROUNDED =
007990                 WS-BE-SAFETY-UNITS / QTR-MONTHLY-VOLUME * 100.
008000*
008010******************************************
008020*   QUOTEGEN - TIER, COST, MARGIN, SPLIT      *
008030******************************************
008040 K100-VOLUME-TIER-PRICE.
008050     IF QTR-MONTHLY-VOLUME <= QG-TIER-STD-MAX-VOL
008060         MOVE 'STANDARD'     TO QTE-TIER
008070         MOVE QG-PRICE-STANDARD TO WS-QG-LIST-PRICE
008080     ELSE
008090     IF QTR-MONTHLY-VOLUME <= QG-TIER-PRO-MAX-VOL
008100         MOVE 'PROFESSIONAL' TO QTE-TIER
008110         MOVE QG-PRICE-PROFESSIONAL TO WS-QG-LIST-PRICE
008120     ELSE
008130     IF QTR-MONTHLY-VOLUME <= QG-TIER-BUS-MAX-VOL
008140         MOVE 'BUSINESS'     TO QTE-TIER
008150         MOVE QG-PRICE-BUSINESS TO WS-QG-LIST-PRICE
008160     ELSE
008170         MOVE 'ENTERPRISE'   TO QTE-TIER
008180         MOVE QG-PRICE-ENTERPRISE TO WS-QG-LIST-PRICE.
008190*
008200 K200-COST-PER-ORDER.
008210     IF WS-ORDER-COUNT = 0
008220         COMPUTE WS-QG-COST-PER-ORDER ROUNDED =
008230             WS-TOTAL-EXPENSE / 10000
008240     ELSE
008250         COMPUTE WS-QG-COST-PER-ORDER ROUNDED =
008260             WS-TOTAL-EXPENSE / WS-ORDER-COUNT.
008270     IF WS-QG-COST-PER-ORDER = 0 OR WS-QG-COST-PER-ORDER > 100.00
008280         IF QTE-TIER = 'STANDARD'
008290             MOVE QG-FALLBACK-STANDARD TO WS-QG-COST-PER-ORDER
008300         ELSE
008310         IF QTE-TIER = 'PROFESSIONAL'
008320             MOVE QG-FALLBACK-PROFESSIONAL TO WS-QG-COST-PER-ORDER
008330         ELSE
008340         IF QTE-TIER = 'BUSINESS'
008350             MOVE QG-FALLBACK-BUSINESS TO WS-QG-COST-PER-ORDER
008360         ELSE
008370             MOVE QG-FALLBACK-ENTERPRISE TO WS-QG-COST-PER-ORDER.
008380*
008390 K250-TARGET-MARGIN.
008400     IF WS-TOTAL-INCOME = 0
008410         MOVE 0.25 TO WS-QG-TARGET-MARGIN
008420     ELSE
008430         COMPUTE WS-QG-TARGET-MARGIN ROUNDED =
008440             WS-HIST-MARGIN-PCT / 100
008450         IF WS-QG-TARGET-MARGIN < 0.20
008460             MOVE 0.20 TO WS-QG-TARGET-MARGIN
008470         ELSE
008480         IF WS-QG-TARGET-MARGIN > 0.35
008490             MOVE 0.35 TO WS-QG-TARGET-MARGIN.
008500*
008510 K300-PRICE-AND-SPLIT.
008520     COMPUTE WS-QG-PRICE ROUNDED =
008530         WS-QG-COST-PER-ORDER / (1 - WS-QG-TARGET-MARGIN).
008540     COMPUTE WS-QG-PROFIT ROUNDED = WS-QG-PRICE - WS-QG-COST-PER-ORDER.
008550     COMPUTE WS-QG-SHIP-SPLIT ROUNDED =
008560         WS-QG-COST-PER-ORDER * 0.40.
008570     COMPUTE WS-QG-FULFIL-SPLIT ROUNDED =
008580         WS-QG-COST-PER-ORDER * 0.35.
008590     COMPUTE WS-QG-PACK-SPLIT ROUNDED =
008600         WS-QG-COST-PER-ORDER * 0.15.
008610     COMPUTE WS-QG-OVERHEAD-SPLIT ROUNDED =
008620         WS-QG-COST-PER-ORDER * 0.10.
008630     ADD WS-QG-COST-PER-ORDER TO WS-QG-COST-TOTAL.
008640     COMPUTE WS-QG-TARGET-MARGIN-PCT ROUNDED =
008650         WS-QG-TARGET-MARGIN * 100.
008660     ADD 1 TO WS-QG-REQUEST-COUNT.
008670*
008680******************************************
008690*   ADVPRICE - LIFECYCLE MARKUP BAND          *
008700******************************************
008710 J100-ADVPRICE-LIFECYCLE.
008720     IF QTR-CONTRACT-MONTHS <= 3
008730         MOVE 'INTRODUCTION' TO WS-JA-STAGE
008740     ELSE
008750     IF QTR-CONTRACT-MONTHS <= 12
008760         MOVE 'GROWTH'       TO WS-JA-STAGE
008770     ELSE
008780     IF QTR-CONTRACT-MONTHS <= 36
008790         MOVE 'MATURITY'     TO WS-JA-STAGE
008800     ELSE
008810         MOVE 'DECLINE'      TO WS-JA-STAGE.
008820     IF WS-JA-INTRODUCTION
008830         COMPUTE WS-JA-MIN-PRICE ROUNDED =
008840             WS-QG-COST-PER-ORDER * (1 + LC-INTRO-MIN)
008850         COMPUTE WS-JA-MAX-PRICE ROUNDED =
008860             WS-QG-COST-PER-ORDER * (1 + LC-INTRO-MAX)
008870     ELSE
008880     IF WS-JA-MATURITY
008890         COMPUTE WS-JA-MIN-PRICE ROUNDED =
008900             WS-QG-COST-PER-ORDER * (1 + LC-MATURITY-MIN)
008910         COMPUTE WS-JA-MAX-PRICE ROUNDED =
008920             WS-QG-COST-PER-ORDER * (1 + LC-MATURITY-MAX)
008930     ELSE
008940     IF WS-JA-DECLINE
008950         COMPUTE WS-JA-MIN-PRICE ROUNDED =
008960             WS-QG-COST-PER-ORDER * (1 + LC-DECLINE-MIN)
008970         COMPUTE WS-JA-MAX-PRICE ROUNDED =
008980             WS-QG-COST-PER-ORDER * (1 + LC-DECLINE-MAX)
008990     ELSE
009000         COMPUTE WS-JA-MIN-PRICE ROUNDED =
009010             WS-QG-COST-PER-ORDER * (1 + LC-GROWTH-MIN)
009020         COMPUTE WS-JA-MAX-PRICE ROUNDED =
009030             WS-QG-COST-PER-ORDER * (1 + LC-GROWTH-MAX).
009040*
009050******************************************
009060*   ADVPRICE - PSYCHOLOGICAL PRICE / DISCOUNT   *
009070******************************************
009080 J200-ADVPRICE-PSYCH-DISCOUNT.
009090     COMPUTE WS-JA-CHARM-PRICE ROUNDED =
009100         WS-JA-MAX-PRICE - ADV-CHARM-OFFSET.
009110     COMPUTE WS-JA-PRESTIGE-WHOLE ROUNDED = WS-JA-MAX-PRICE.
009120     MOVE WS-JA-PRESTIGE-WHOLE TO WS-JA-PRESTIGE-PRICE.
009130     IF QTR-MONTHLY-VOLUME >= 100
009140         MOVE QTY-DISC-OVER-100 TO WS-JA-QTY-DISC-RATE
009150     ELSE
009160     IF QTR-MONTHLY-VOLUME >= 50
009170         MOVE QTY-DISC-OVER-50  TO WS-JA-QTY-DISC-RATE
009180     ELSE
009190     IF QTR-MONTHLY-VOLUME >= 10
009200         MOVE QTY-DISC-OVER-10  TO WS-JA-QTY-DISC-RATE
009210     ELSE
009220         MOVE 0 TO WS-JA-QTY-DISC-RATE.
009230     IF WS-SCEN-STORAGE-ONLY
009240         MOVE SEAS-DISC-CLEARANCE TO WS-JA-SEAS-DISC-RATE
009250     ELSE
009260     IF QTR-URG-LOW
009270         MOVE SEAS-DISC-OFFPEAK   TO WS-JA-SEAS-DISC-RATE
009280     ELSE
009290         MOVE 0 TO WS-JA-SEAS-DISC-RATE.
009300     IF WS-JA-QTY-DISC-RATE > WS-JA-SEAS-DISC-RATE
009310         MOVE WS-JA-QTY-DISC-RATE  TO WS-JA-BEST-DISC-RATE
009320     ELSE
009330         MOVE WS-JA-SEAS-DISC-RATE TO WS-JA-BEST-DISC-RATE.
009340     COMPUTE WS-JA-DISC-PRICE ROUNDED =
009350         WS-JA-MAX-PRICE * (1 - WS-JA-BEST-DISC-RATE).
009360*
009370******************************************
009380*   ADVPRICE - SCENARIO PROFIT / SENSITIVITY   *
009390******************************************
009400 J300-ADVPRICE-SENSITIVITY.
009410     COMPUTE WS-JA-TOTAL-COST ROUNDED =
009420         (WS-QG-COST-PER-ORDER * QTR-MONTHLY-VOLUME) +
009430         WS-FIXED-COSTS.
009440     COMPUTE WS-JA-BASE-REVENUE ROUNDED =
009450         WS-JA-MAX-PRICE * QTR-MONTHLY-VOLUME.
009460     COMPUTE WS-JA-BASE-PROFIT ROUNDED =
009470         WS-JA-BASE-REVENUE - WS-JA-TOTAL-COST.
009480*    03/17/04 DNR - SENSITIVITY NOW STEPS ALL FOUR SPEC'D
009490*    PRICE-CHANGE POINTS (-10%,-5%,+5%,+10%) INSTEAD OF JUST
009500*    THE ONE +10% CASE, AND CARRIES THE BEST ROW THROUGH TO
009510*    PRINT.  TICKET MLP-119.
009520     MOVE 1 TO WS-JA-SENS-ROW-NBR.
009530     MOVE 0 TO WS-JA-BEST-SENS-PROFIT.
009540     PERFORM J310-SENSITIVITY-ROW THRU J310-SENSITIVITY-ROW-EXIT
009550         UNTIL WS-JA-SENS-ROW-NBR > 4.
009560     MOVE WS-JA-BEST-SENS-VOLUME     TO WS-JA-SENS-VOLUME.
009570     MOVE WS-JA-BEST-SENS-REVENUE    TO WS-JA-SENS-REVENUE.
009580     MOVE WS-JA-BEST-SENS-PROFIT     TO WS-JA-SENS-PROFIT.
009590     MOVE WS-JA-BEST-SENS-PROFIT-PCT TO WS-JA-SENS-PROFIT-PCT.
009600     IF WS-JA-MAX-PRICE > WS-QG-COST-PER-ORDER
009610         COMPUTE WS-JA-BREAKEVEN-UNITS ROUNDED =
009620             WS-FIXED-COSTS /
009630             (WS-JA-MAX-PRICE - WS-QG-COST-PER-ORDER)
009640     ELSE
009650         MOVE 0 TO WS-JA-BREAKEVEN-UNITS.
009660*
009670******************************************
009680*   ONE SENSITIVITY SCENARIO - CALLED FOUR TIMES BY J300  *
009690******************************************
009700 J310-SENSITIVITY-ROW.
009710     IF WS-JA-SENS-ROW-NBR = 1
009720         MOVE -0.10 TO WS-JA-SENS-PRICE-CHANGE
009730     ELSE
009740     IF WS-JA-SENS-ROW-NBR = 2
009750         MOVE -0.05 TO WS-JA-SENS-PRICE-CHANGE
009760     ELSE
009770     IF WS-JA-SENS-ROW-NBR = 3
009780         MOVE 0.05 TO WS-JA-SENS-PRICE-CHANGE
009790     ELSE
009800         MOVE 0.10 TO WS-JA-SENS-PRICE-CHANGE.
009810     COMPUTE WS-JA-SENS-VOLUME ROUNDED =
009820         QTR-MONTHLY-VOLUME *
009830         (1 + (WS-JA-SENS-PRICE-CHANGE * FC-DEF-ELASTICITY)).
009840     COMPUTE WS-JA-SENS-REVENUE ROUNDED =
009850         WS-JA-MAX-PRICE * (1 + WS-JA-SENS-PRICE-CHANGE) *
009860         WS-JA-SENS-VOLUME.
009870     COMPUTE WS-JA-SENS-PROFIT ROUNDED =
009880         WS-JA-SENS-REVENUE - WS-JA-TOTAL-COST.
009890     IF WS-JA-BASE-PROFIT = 0
009900         MOVE 0 TO WS-JA-SENS-PROFIT-PCT
009910     ELSE
009920         COMPUTE WS-JA-SENS-PROFIT-PCT ROUNDED =
009930             (WS-JA-SENS-PROFIT - WS-JA-BASE-PROFIT) /
009940             WS-JA-BASE-PROFIT * 100.
009950     IF WS-JA-SENS-PROFIT > WS-JA-BEST-SENS-PROFIT
009960             OR WS-JA-SENS-ROW-NBR = 1
009970         MOVE WS-JA-SENS-PRICE-CHANGE TO WS-JA-BEST-SENS-CHANGE
009980         MOVE WS-JA-SENS-VOLUME       TO WS-JA-BEST-SENS-VOLUME
009990         MOVE WS-JA-SENS-REVENUE      TO WS-JA-BEST-SENS-REVENUE
010000         MOVE WS-JA-SENS-PROFIT       TO WS-JA-BEST-SENS-PROFIT
010010         MOVE WS-JA-SENS-PROFIT-PCT   TO
010020             WS-JA-BEST-SENS-PROFIT-PCT.
010030     SET WS-JA-SENS-ROW-NBR UP BY 1.
010040 J310-SENSITIVITY-ROW-EXIT.
010050     EXIT.
010060*
010070******************************************
010080*   SMARTPRC - P AND L COST/REVENUE EXTRACTION  *
010090******************************************
010100 M100-SMARTPRC-EXTRACT.
010110     IF QTR-SERVICE-KEY = 'PREP'
010120         MOVE SM-COST-PROCESSING TO WS-SM-COST-BASE
010130         MOVE SM-REV-PROCESSING  TO WS-SM-REV-BASE
010140     ELSE
010150     IF QTR-SERVICE-KEY = 'STOR'
010160         MOVE SM-COST-STORAGE    TO WS-SM-COST-BASE
010170         MOVE SM-REV-STORAGE     TO WS-SM-REV-BASE
010180     ELSE
010190     IF QTR-SERVICE-KEY = 'RECV'
010200         MOVE SM-COST-RECEIVING  TO WS-SM-COST-BASE
010210         MOVE SM-REV-RECEIVING   TO WS-SM-REV-BASE
010220     ELSE
010230     IF QTR-SERVICE-KEY = 'SHIP' AND WS-IS-INSIDE-RIYADH
010240         MOVE SM-COST-SHIP-LOCAL TO WS-SM-COST-BASE
010250         MOVE SM-REV-SHIPPING    TO WS-SM-REV-BASE
010260     ELSE
010270     IF QTR-SERVICE-KEY = 'SHIP'
010280         MOVE SM-COST-SHIP-EXTERN TO WS-SM-COST-BASE
010290         MOVE SM-REV-SHIPPING     TO WS-SM-REV-BASE
010300     ELSE
010310         MOVE SM-COST-OPERATIONAL TO WS-SM-COST-BASE
010320         MOVE SM-REV-PROCESSING   TO WS-SM-REV-BASE.
010330     MOVE WS-HIST-MARGIN-PCT TO WS-SM-TARGET-MARGIN.
010340     IF WS-SM-TARGET-MARGIN < 20
010350         MOVE 20 TO WS-SM-TARGET-MARGIN.
010360*
010370******************************************
010380*   SMARTPRC - COST-CENTRE-MULTIPLIER PRICE     *
010390******************************************
010400 M200-SMARTPRC-CENTRE-PRICE.
010410     IF QTR-CUSTOMER = 'SAFWA'
010420         MOVE CTR-MULT-SAFWA      TO WS-SM-CTR-MULT
010430     ELSE
010440     IF QTR-CUSTOMER = 'BESTSHIELD'
010450         MOVE CTR-MULT-BESTSHIELD TO WS-SM-CTR-MULT
010460     ELSE
010470     IF QTR-CUSTOMER = 'TECHNOMART'
010480         MOVE CTR-MULT-TECHNOMART TO WS-SM-CTR-MULT
010490     ELSE
010500     IF QTR-CUSTOMER = 'TAZIA'
010510         MOVE CTR-MULT-TAZIA      TO WS-SM-CTR-MULT
010520     ELSE
010530         MOVE CTR-MULT-DEFAULT    TO WS-SM-CTR-MULT.
010540     COMPUTE WS-SM-BEFORE-MARGIN ROUNDED =
010550         WS-SM-REV-BASE * WS-SM-CTR-MULT * WS-SM-COMPLEXITY.
010560     COMPUTE WS-SM-UNIT-PRICE ROUNDED =
010570         WS-SM-BEFORE-MARGIN * (1 + (WS-SM-TARGET-MARGIN / 100)).
010580     COMPUTE WS-SM-TOTAL-PRICE ROUNDED =
010590         WS-SM-UNIT-PRICE * QTR-MONTHLY-VOLUME.
010600*
010610******************************************
010620*   SMARTPRC - DYNAMIC URGENCY/VOLUME/TIER PRICE*
010630******************************************
010640 M300-SMARTPRC-DYNAMIC-PRICE.
010650     IF QTR-URG-LOW
010660         MOVE URG-MULT-LOW    TO WS-SM-URGENCY-MULT
010670     ELSE
010680     IF QTR-URG-HIGH
010690         MOVE URG-MULT-HIGH   TO WS-SM-URGENCY-MULT
010700     ELSE
010710     IF QTR-URG-URGENT
010720         MOVE URG-MULT-URGENT TO WS-SM-URGENCY-MULT
010730     ELSE
010740         MOVE URG-MULT-NORMAL TO WS-SM-URGENCY-MULT.
010750     IF QTR-MONTHLY-VOLUME > 1000
010760         MOVE VOL-DISC-OVER-1000 TO WS-SM-VOLUME-MULT
010770     ELSE
010780     IF QTR-MONTHLY-VOLUME > 500
010790         MOVE VOL-DISC-OVER-500  TO WS-SM-VOLUME-MULT
010800     ELSE
010810     IF QTR-MONTHLY-VOLUME > 100
010820         MOVE VOL-DISC-OVER-100  TO WS-SM-VOLUME-MULT
010830     ELSE
010840         MOVE VOL-DISC-NONE      TO WS-SM-VOLUME-MULT.
010850     IF WS-QG-TIER = 'VIP'
010860         MOVE CUST-MULT-VIP      TO WS-SM-CUST-MULT
010870     ELSE
010880     IF WS-QG-TIER = 'PREMIUM'
010890         MOVE CUST-MULT-PREMIUM  TO WS-SM-CUST-MULT
010900     ELSE
010910     IF WS-QG-TIER = 'GOOD'
010920         MOVE CUST-MULT-GOOD     TO WS-SM-CUST-MULT
010930     ELSE
010940     IF WS-QG-TIER = 'LOSS'
010950         MOVE CUST-MULT-LOSS     TO WS-SM-CUST-MULT
010960     ELSE
010970         MOVE CUST-MULT-STANDARD TO WS-SM-CUST-MULT.
010980     COMPUTE WS-SM-DYNAMIC-UNIT ROUNDED =
010990         WS-SM-UNIT-PRICE * WS-SM-URGENCY-MULT *
011000         WS-SM-VOLUME-MULT * WS-SM-CUST-MULT.
011010     COMPUTE WS-SM-DYNAMIC-TOTAL ROUNDED =
011020         WS-SM-DYNAMIC-UNIT * QTR-MONTHLY-VOLUME.
011030     COMPUTE WS-SM-SAVINGS ROUNDED =
011040         (WS-SM-UNIT-PRICE - WS-SM-DYNAMIC-UNIT) *
011050         QTR-MONTHLY-VOLUME.
011060*
011070******************************************
011080*   SHIPCOST - BEST SUPPLIER / HISTORICAL     *
011090******************************************
011100 L100-FIND-BEST-SUPPLIER.
011110     MOVE 0 TO WS-FOUND-SW.
011120     MOVE 0 TO WS-SC-BEST-LANDED.
011130     IF SUP-ROW-COUNT = 0
011140         PERFORM L200-HISTORICAL-PRICE
011150     ELSE
011160         SET SUP-IX TO 1
011170         PERFORM L110-SCAN-SUPPLIERS THRU L110-SCAN-SUPPLIERS-EXIT
011180             UNTIL SUP-IX > SUP-ROW-COUNT
011190         IF NOT WS-FOUND
011200             PERFORM L200-HISTORICAL-PRICE
011210         ELSE
011220             COMPUTE WS-SC-BEST-SELL ROUNDED =
011230                 WS-SC-BEST-LANDED * SC-MARGIN-FACTOR.
011240 L100-FIND-BEST-SUPPLIER-EXIT.
011250     EXIT.
011260*
011270 L110-SCAN-SUPPLIERS.
011280     MOVE 0 TO WS-SC-CUR-BASE.
011290     IF SUP-T-SERVICE-TYPE(SUP-IX) = 'SHIPPING'
011300         IF WS-IS-INSIDE-RIYADH
011310             MOVE SUP-T-PRICE-IN-RYD(SUP-IX) TO WS-SC-CUR-BASE
011320         ELSE
011330             MOVE SUP-T-PRICE-OUT-RYD(SUP-IX) TO WS-SC-CUR-BASE.
011340     IF WS-SC-CUR-BASE NOT = 0
011350         IF SUP-T-COD-FEE(SUP-IX) < 1.00
011360             COMPUTE WS-SC-CUR-COD ROUNDED =
011370                 SUP-T-COD-FEE(SUP-IX) * QTR-ORDER-AMOUNT
011380         ELSE
011390             MOVE SUP-T-COD-FEE(SUP-IX) TO WS-SC-CUR-COD
011400         IF QTR-WEIGHT > SUP-T-WEIGHT-LIMIT(SUP-IX)
011410             COMPUTE WS-SC-CUR-WEIGHT-FEE ROUNDED =
011420                 (QTR-WEIGHT - SUP-T-WEIGHT-LIMIT(SUP-IX)) *
011430                 SUP-T-EXTRA-KG-PRICE(SUP-IX)
011440         ELSE
011450             MOVE 0 TO WS-SC-CUR-WEIGHT-FEE
011460         COMPUTE WS-SC-CUR-LANDED ROUNDED =
011470             WS-SC-CUR-BASE + WS-SC-CUR-COD +
011480             SUP-T-NETWORK-FEE(SUP-IX) + WS-SC-CUR-WEIGHT-FEE
011490         IF WS-SC-CUR-LANDED < WS-SC-BEST-LANDED OR
011500            NOT WS-FOUND
011510             MOVE WS-SC-CUR-LANDED TO WS-SC-BEST-LANDED
011520             MOVE SUP-T-NAME(SUP-IX) TO WS-SC-BEST-NAME
011530             MOVE 1 TO WS-FOUND-SW.
011540     SET SUP-IX UP BY 1.
011550 L110-SCAN-SUPPLIERS-EXIT.
011560     EXIT.
011570*
011580 L200-HISTORICAL-PRICE.
011590     MOVE 0 TO WS-FOUND-SW.
011600     MOVE SC-CITY-AVG-DEFAULT TO WS-SC-CITY-AVG.
011610     SET CITY-IX TO 1.
011620     PERFORM L210-SEARCH-CITY THRU L210-SEARCH-CITY-EXIT
011630         UNTIL CITY-IX > CITY-ROW-COUNT OR WS-FOUND-SW = 1.
011640     IF WS-FOUND-SW = 1 AND CITY-T-ORDER-COUNT(CITY-IX) > 0
011650         MOVE CITY-T-SHIP-AVG(CITY-IX) TO WS-SC-CITY-AVG.
011660     COMPUTE WS-SC-WEIGHT-FACTOR ROUNDED =
011670         QTR-WEIGHT / SC-CITY-AVG-WEIGHT.
011680     IF WS-SC-WEIGHT-FACTOR < 0.5
011690         MOVE 0.5 TO WS-SC-WEIGHT-FACTOR
011700     ELSE
011710     IF WS-SC-WEIGHT-FACTOR > 2.0
011720         MOVE 2.0 TO WS-SC-WEIGHT-FACTOR.
011730     IF QTR-ORDER-AMOUNT > 500
011740         MOVE 0.8 TO WS-SC-VALUE-FACTOR
011750     ELSE
011760     IF QTR-ORDER-AMOUNT > 200
011770         MOVE 0.9 TO WS-SC-VALUE-FACTOR
011780     ELSE
011790         MOVE 1.0 TO WS-SC-VALUE-FACTOR.
011800     IF QTR-IS-PREPAID
011810         MOVE 0.9 TO WS-SC-PAYMENT-FACTOR
011820     ELSE
011830         MOVE 1.1 TO WS-SC-PAYMENT-FACTOR.
011840     COMPUTE WS-SC-BEST-SELL ROUNDED =
011850         WS-SC-CITY-AVG * WS-SC-WEIGHT-FACTOR *
011860         WS-SC-VALUE-FACTOR * WS-SC-PAYMENT-FACTOR * 1.25.
011870     MOVE WS-SC-BEST-SELL TO WS-SC-BEST-LANDED.
011880     MOVE 'HISTORICAL AVERAGE ' TO WS-SC-BEST-NAME.
011890*
011900 L210-SEARCH-CITY.
011910     IF CITY-T-NAME(CITY-IX) = QTR-DEST-CITY
011920         MOVE 1 TO WS-FOUND-SW
011930     ELSE
011940         SET CITY-IX UP BY 1.
011950 L210-SEARCH-CITY-EXIT.
011960     EXIT.
011970*
011980 L300-ADDITIONAL-COSTS.
011990     IF QTR-IS-POSTPAID
012000         MOVE SC-COD-FEE-POSTPAID TO WS-SC-COD-FEE
012010     ELSE
012020         MOVE 0 TO WS-SC-COD-FEE.
012030     COMPUTE WS-SC-PACKAGING ROUNDED =
012040         SC-PACKAGING-MIN + (QTR-WEIGHT * SC-PACKAGING-PER-KG).
012050     IF WS-SC-PACKAGING < SC-PACKAGING-MIN
012060         MOVE SC-PACKAGING-MIN TO WS-SC-PACKAGING.
012070     MOVE SC-HANDLING-FEE TO WS-SC-HANDLING.
012080     IF QTR-ORDER-AMOUNT > SC-INSURANCE-THRESHOLD
012090         COMPUTE WS-SC-INSURANCE ROUNDED =
012100             QTR-ORDER-AMOUNT * (SC-INSURANCE-PCT / 100)
012110     ELSE
012120         MOVE 0 TO WS-SC-INSURANCE.
012130     COMPUTE WS-SC-ADDITIONAL-TOTAL ROUNDED =
012140         WS-SC-COD-FEE + WS-SC-PACKAGING + WS-SC-HANDLING +
012150         WS-SC-INSURANCE.
012160*
012170******************************************
012180*   QUOTEGEN - COMPREHENSIVE PRICE            *
012190******************************************
012200 K400-COMPREHENSIVE-PRICE.
012210     IF WS-QG-TIER = 'VIP'
012220         MOVE QG-DISC-VIP     TO WS-QG-DISCOUNT-RATE
012230     ELSE
012240     IF WS-QG-TIER = 'PREMIUM'
012250         MOVE QG-DISC-PREMIUM TO WS-QG-DISCOUNT-RATE
012260     ELSE
012270     IF WS-QG-TIER = 'GOOD'
012280         MOVE QG-DISC-GOOD    TO WS-QG-DISCOUNT-RATE
012290     ELSE
012300     IF WS-QG-TIER = 'LOSS'
012310         MOVE QG-DISC-LOSS    TO WS-QG-DISCOUNT-RATE
012320     ELSE
012330         MOVE QG-DISC-STANDARD TO WS-QG-DISCOUNT-RATE.
012340     COMPUTE WS-QG-DISCOUNT-AMT ROUNDED =
012350         WS-QG-LIST-PRICE * WS-QG-DISCOUNT-RATE.
012360     COMPUTE WS-QG-SUBTOTAL ROUNDED =
012370         WS-QG-LIST-PRICE - WS-QG-DISCOUNT-AMT.
012380     IF QTR-URG-LOW
012390         MOVE URG-MULT-LOW TO WS-QG-URGENCY-MULT
012400     ELSE
012410     IF QTR-URG-HIGH
012420         MOVE URG-MULT-HIGH TO WS-QG-URGENCY-MULT
012430     ELSE
012440     IF QTR-URG-URGENT
012450         MOVE URG-MULT-URGENT TO WS-QG-URGENCY-MULT
012460     ELSE
012470         MOVE URG-MULT-NORMAL TO WS-QG-URGENCY-MULT.
012480     COMPUTE WS-QG-SERVICE-TOTAL ROUNDED =
012490         WS-QG-SUBTOTAL * WS-QG-URGENCY-MULT.
012500     COMPUTE WS-QG-GRAND-TOTAL ROUNDED =
012510         WS-QG-SERVICE-TOTAL + WS-SC-BEST-SELL +
012520         WS-SC-ADDITIONAL-TOTAL.
012530*
012540******************************************
012550*   QUOTECAL - TIER DISCOUNT / INCLUSIVE       *
012560******************************************
012570 K500-QUOTECAL-INCLUSIVE.
012580     IF WS-QG-TIER = 'VIP' OR WS-QG-TIER = 'PREMIUM'
012590         MOVE 'STRATEGIC' TO WS-QC-TIER
012600         MOVE QC-DISC-STRATEGIC TO WS-QC-DISCOUNT-RATE
012610     ELSE
012620     IF WS-QG-TIER = 'GOOD'
012630         MOVE 'PREFERRED' TO WS-QC-TIER
012640         MOVE QC-DISC-PREFERRED TO WS-QC-DISCOUNT-RATE
012650     ELSE
012660         MOVE 'STANDARD' TO WS-QC-TIER
012670         MOVE QC-DISC-STANDARD TO WS-QC-DISCOUNT-RATE.
012680     PERFORM K550-FIND-TIER-ROW THRU K550-FIND-TIER-ROW-EXIT.
012690     IF WS-AVG-SKUS > QC-PICK-INCLUDED-SKUS
012700         COMPUTE WS-QC-EXTRA-SKU-COST ROUNDED =
012710             (WS-AVG-SKUS - QC-PICK-INCLUDED-SKUS) * QC-EXTRA-SKU
012720     ELSE
012730         MOVE 0 TO WS-QC-EXTRA-SKU-COST.
012740     COMPUTE WS-QC-INSIDE-PRICE ROUNDED =
012750         (WS-QC-PICK-BASE-USED * (1 - WS-QC-DISCOUNT-RATE)) +
012760         WS-QC-EXTRA-SKU-COST + QC-STD-PACKING +
012770         (QC-SHIP-INSIDE * (1 - WS-QC-DISCOUNT-RATE)).
012780     COMPUTE WS-QC-OUTSIDE-PRICE ROUNDED =
012790         (WS-QC-PICK-BASE-USED * (1 - WS-QC-DISCOUNT-RATE)) +
012800         WS-QC-EXTRA-SKU-COST + QC-STD-PACKING +
012810         (QC-SHIP-OUTSIDE * (1 - WS-QC-DISCOUNT-RATE)).
012820     COMPUTE WS-QC-MARGIN ROUNDED =
012830         WS-QC-INSIDE-PRICE - WS-QG-COST-PER-ORDER.
012840     IF WS-QC-INSIDE-PRICE = 0
012850         MOVE 0 TO WS-QC-MARGIN-PCT
012860     ELSE
012870         COMPUTE WS-QC-MARGIN-PCT ROUNDED =
012880             WS-QC-MARGIN / WS-QC-INSIDE-PRICE * 100.
012890 K500-QUOTECAL-INCLUSIVE-EXIT.
012900     EXIT.
012910*
012920 K550-FIND-TIER-ROW.
012930     MOVE 0 TO WS-FOUND-SW.
012940     MOVE QC-PICK-BASE TO WS-QC-PICK-BASE-USED.
012950     SET TIER-IX TO 1.
012960     PERFORM K551-SEARCH-LOOP THRU K551-SEARCH-LOOP-EXIT
012970         UNTIL TIER-IX > TIER-ROW-COUNT OR WS-FOUND-SW = 1.
012980 K550-FIND-TIER-ROW-EXIT.
012990     EXIT.
013000*
013010 K551-SEARCH-LOOP.
013020     IF TIER-T-SERVICE-KEY(TIER-IX) = QTR-SERVICE-KEY AND
013030        QTR-MONTHLY-VOLUME >= TIER-T-MIN-VOL(TIER-IX) AND
013040        QTR-MONTHLY-VOLUME <= TIER-T-MAX-VOL(TIER-IX)
013050         MOVE TIER-T-UNIT-PRICE(TIER-IX) TO WS-QC-PICK-BASE-USED
013060         MOVE 1 TO WS-FOUND-SW
013070     ELSE
013080         SET TIER-IX UP BY 1.
013090 K551-SEARCH-LOOP-EXIT.
013100     EXIT.
013110*
013120******************************************
013130*   QUOTE OUTPUT - FILE AND REPORT LINES      *
013140******************************************
013150 K900-WRITE-QUOTE-RECORD.
013160     MOVE SPACES TO QUOTE-RECORD.
013170     ADD 1 TO WS-QUOTE-SEQ.
013180     MOVE WS-QUOTE-SEQ TO WS-QID-SEQ-ED.
013190     MOVE WS-QUOTE-ID-OUT   TO QTE-ID.
013200     MOVE QTR-CUSTOMER      TO QTE-CUSTOMER.
013210     MOVE QTR-MONTHLY-VOLUME TO QTE-MONTHLY-VOLUME.
013220     MOVE WS-QG-COST-PER-ORDER TO QTE-COST-PER-ORDER.
013230     MOVE WS-QG-SHIP-SPLIT     TO QTE-SHIP-COST.
013240     MOVE WS-QG-FULFIL-SPLIT   TO QTE-FULFIL-COST.
013250     MOVE WS-QG-PACK-SPLIT     TO QTE-PACK-COST.
013260     MOVE WS-QG-OVERHEAD-SPLIT TO QTE-OVERHEAD-COST.
013270     MOVE WS-QG-TARGET-MARGIN-PCT TO QTE-TARGET-MARGIN.
013280     MOVE WS-QG-PRICE  TO QTE-PRICE.
013290     MOVE WS-QG-PROFIT TO QTE-PROFIT.
013300     WRITE QUOTE-RECORD.
013310*
013320 K910-PRINT-QUOTE-LINES.
013330     MOVE WS-QUOTE-ID-OUT      TO RL6-QUOTE-ID.
013340     MOVE QTR-CUSTOMER         TO RL6-CUSTOMER.
013350     MOVE QTE-TIER             TO RL6-TIER.
013360     MOVE QTR-MONTHLY-VOLUME   TO RL6-VOLUME.
013370     MOVE WS-QG-COST-PER-ORDER TO RL6-COST-PER-ORDER.
013380     MOVE WS-QG-GRAND-TOTAL    TO RL6-PRICE.
013390     MOVE WS-QG-PROFIT         TO RL6-PROFIT.
013400     MOVE RL-SEC6-QUOTE-LINE TO RPT-LINE.
013410     WRITE RPT-LINE.
013420     MOVE WS-QG-SHIP-SPLIT     TO RL6S-SHIP.
013430     MOVE WS-QG-FULFIL-SPLIT   TO RL6S-FULFIL.
013440     MOVE WS-QG-PACK-SPLIT     TO RL6S-PACK.
013450     MOVE WS-QG-OVERHEAD-SPLIT TO RL6S-OVERHEAD.
013460     MOVE WS-QG-TARGET-MARGIN-PCT TO RL6S-TARGET-MARGIN.
013470     MOVE RL-SEC6-SPLIT-LINE TO RPT-LINE.
013480     WRITE RPT-LINE.
013490     MOVE WS-EL-BEST-PRICE   TO RL6E-PRICE.
013500     MOVE WS-EL-BEST-VOLUME  TO RL6E-VOLUME.
013510     MOVE WS-EL-BEST-REVENUE TO RL6E-REVENUE.
013520     MOVE WS-EL-BEST-MARGIN  TO RL6E-MARGIN-PCT.
013530     MOVE 'MAX '             TO RL6E-MAX-PROFIT-FLAG.
013540     MOVE RL-SEC6-ELASTICITY-LINE TO RPT-LINE.
013550     WRITE RPT-LINE.
013560     MOVE WS-EN-MONTHLY-REVENUE TO RL6N-MONTHLY-REVENUE.
013570     MOVE WS-EN-MONTHLY-PROFIT  TO RL6N-MONTHLY-PROFIT.
013580     MOVE WS-EN-MARGIN-PCT      TO RL6N-MARGIN-PCT.
013590     MOVE WS-EN-MINFEE-FLAG     TO RL6N-MINFEE-FLAG.
013600     MOVE RL-SEC6-ENTERPRISE-LINE TO RPT-LINE.
013610     WRITE RPT-LINE.
013620     MOVE WS-BE-UNITS       TO RL6B-UNITS.
013630     MOVE WS-BE-REVENUE     TO RL6B-REVENUE.
013640     MOVE WS-BE-SAFETY-PCT  TO RL6B-SAFETY-PCT.
013650     MOVE RL-SEC6-BREAKEVEN-LINE TO RPT-LINE.
013660     WRITE RPT-LINE.
013670     MOVE WS-SC-BEST-NAME TO RL6P-NAME.
013680     MOVE WS-SC-BEST-LANDED TO RL6P-LANDED.
013690     MOVE WS-SC-BEST-SELL  TO RL6P-SELL-PRICE.
013700     MOVE RL-SEC6-SUPPLIER-LINE TO RPT-LINE.
013710     WRITE RPT-LINE.
013720     MOVE WS-QC-INSIDE-PRICE  TO RL6Q-INSIDE.
013730     MOVE WS-QC-OUTSIDE-PRICE TO RL6Q-OUTSIDE.
013740     MOVE WS-QC-MARGIN-PCT    TO RL6Q-MARGIN-PCT.
013750     MOVE RL-SEC6-QUOTECAL-LINE TO RPT-LINE.
013760     WRITE RPT-LINE.
013770     MOVE WS-JA-STAGE         TO RL6A-STAGE.
013780     MOVE WS-JA-MIN-PRICE     TO RL6A-MIN-PRICE.
013790     MOVE WS-JA-MAX-PRICE     TO RL6A-MAX-PRICE.
013800     MOVE WS-JA-CHARM-PRICE   TO RL6A-CHARM.
013810     MOVE WS-JA-PRESTIGE-PRICE TO RL6A-PRESTIGE.
013820     MOVE RL-SEC6-ADVPRICE-LINE TO RPT-LINE.
013830     WRITE RPT-LINE.
013840     MOVE WS-JA-QTY-DISC-RATE  TO RL6D-QTY-RATE.
013850     MOVE WS-JA-SEAS-DISC-RATE TO RL6D-SEAS-RATE.
013860     MOVE WS-JA-DISC-PRICE     TO RL6D-DISC-PRICE.
013870     MOVE WS-JA-BREAKEVEN-UNITS TO RL6D-BREAKEVEN.
013880     MOVE RL-SEC6-ADVPRICE-DISC-LINE TO RPT-LINE.
013890     WRITE RPT-LINE.
013900     MOVE WS-JA-BEST-SENS-CHANGE     TO RL6V-CHANGE-PCT.
013910     MOVE WS-JA-BEST-SENS-VOLUME     TO RL6V-VOLUME.
013920     MOVE WS-JA-BEST-SENS-REVENUE    TO RL6V-REVENUE.
013930     MOVE WS-JA-BEST-SENS-PROFIT-PCT TO RL6V-PROFIT-PCT.
013940     MOVE RL-SEC6-ADVPRICE-SENS-LINE TO RPT-LINE.
013950     WRITE RPT-LINE.
013960     MOVE WS-SM-UNIT-PRICE    TO RL6M-UNIT-PRICE.
013970     MOVE WS-SM-DYNAMIC-UNIT  TO RL6M-DYNAMIC.
013980     MOVE WS-SM-SAVINGS       TO RL6M-SAVINGS.
013990     MOVE WS-SM-CTR-MULT      TO RL6M-CTR-MULT.
014000     MOVE RL-SEC6-SMARTPRC-LINE TO RPT-LINE.
014010     WRITE RPT-LINE.
014020*
014030******************************************
014040*   QUOTECAL - MONTHLY COST SUMMARY           *
014050******************************************
014060 K600-MONTHLY-COST-SUMMARY.
014070     COMPUTE WS-MS-PICK-TOTAL ROUNDED =
014080         QC-PICK-BASE * WS-ORDER-COUNT.
014090     COMPUTE WS-MS-SKU-TOTAL ROUNDED =
014100         WS-QC-EXTRA-SKU-COST * WS-ORDER-COUNT.
014110     COMPUTE WS-MS-SHIP-IN-TOTAL ROUNDED =
014120         QC-SHIP-INSIDE * WS-RIYADH-ORDER-COUNT.
014130     COMPUTE WS-MS-SHIP-OUT-TOTAL ROUNDED =
014140         QC-SHIP-OUTSIDE *
014150         (WS-ORDER-COUNT - WS-RIYADH-ORDER-COUNT).
014160     COMPUTE WS-MS-GRAND-TOTAL ROUNDED =
014170         WS-MS-PICK-TOTAL + WS-MS-SKU-TOTAL +
014180         WS-MS-SHIP-IN-TOTAL + WS-MS-SHIP-OUT-TOTAL.
014190     DISPLAY 'QUOTECAL MONTHLY COST SUMMARY - GRAND TOTAL ='
014200         UPON CRT AT 1015.
014210     DISPLAY WS-MS-GRAND-TOTAL UPON CRT AT 1055.
014220*
014230 Z900-END-RTN.
014240     DISPLAY 'MLP2000 COMPLETE - QUOTES WRITTEN ='
014250         UPON CRT AT 0915.
014260     DISPLAY WS-QUOTE-SEQ UPON CRT AT 0955.
014270     CLOSE PLFILE.
014280     CLOSE ORDFILE.
014290     CLOSE SUPFILE.
014300     CLOSE TIERFILE.
014310     CLOSE QREQFILE.
014320     CLOSE QUOTEFILE.
014330     CLOSE RPTFILE.
014340     STOP RUN.
