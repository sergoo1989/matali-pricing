000100* SUPPLIER-RECORD  -  SHIPPING SUPPLIER RATE CARD LINE  (SUPFILE)
000200* A COD FEE UNDER 1.00 IS A FRACTION-OF-ORDER-VALUE RATE, NOT A
000300* FLAT SAR AMOUNT  -  SEE SHIPCOST L100-LANDED-COST.
000400 01  SUPPLIER-RECORD.
000500     05  SUP-NAME                     PIC X(20).
000600     05  SUP-SERVICE-TYPE             PIC X(12).
000700         88  SUP-IS-SHIPPING          VALUE 'SHIPPING'.
000800         88  SUP-IS-FULFIL            VALUE 'FULFILLMENT'.
000900         88  SUP-IS-STORAGE           VALUE 'STORAGE'.
001000     05  SUP-PRICE-IN-RYD             PIC 9(3)V99.
001100     05  SUP-PRICE-OUT-RYD            PIC 9(3)V99.
001200     05  SUP-COD-FEE                  PIC 9(3)V99.
001300     05  SUP-NETWORK-FEE              PIC 9(3)V99.
001400     05  SUP-WEIGHT-LIMIT             PIC 9(3)V99.
001500     05  SUP-EXTRA-KG-PRICE           PIC 9(3)V99.
001600     05  SUP-BASE-PRICE               PIC 9(5)V99.
001700     05  SUP-FULFIL-FLAG              PIC X(01).
001800         88  SUP-CAN-FULFIL           VALUE 'Y'.
001850     05  FILLER                       PIC X(08) VALUE SPACES.
001900
002000* SUP-TABLE  -  20-ROW WORKING COPY LOADED FROM SUPFILE BY
002100* SHIPCOST L100-LOAD-SUPPLIERS.
002200 01  SUP-TABLE.
002300     05  SUP-ENTRY OCCURS 20 TIMES INDEXED BY SUP-IX.
002400         10  SUP-T-NAME               PIC X(20).
002500         10  SUP-T-SERVICE-TYPE       PIC X(12).
002600         10  SUP-T-PRICE-IN-RYD       PIC 9(3)V99.
002700         10  SUP-T-PRICE-OUT-RYD      PIC 9(3)V99.
002800         10  SUP-T-COD-FEE            PIC 9(3)V99.
002900         10  SUP-T-NETWORK-FEE        PIC 9(3)V99.
003000         10  SUP-T-WEIGHT-LIMIT       PIC 9(3)V99.
003100         10  SUP-T-EXTRA-KG-PRICE     PIC 9(3)V99.
003200         10  SUP-T-BASE-PRICE         PIC 9(5)V99.
003300         10  SUP-T-FULFIL-FLAG        PIC X(01).
003400         10  SUP-T-LANDED-COST        PIC S9(7)V99 COMP-3.
003450         10  FILLER                   PIC X(08) VALUE SPACES.
003500 01  SUP-ROW-COUNT                    PIC S9(4) COMP VALUE 0.
