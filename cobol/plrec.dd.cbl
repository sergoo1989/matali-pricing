000100* PL-RECORD  -  MONTHLY P AND L LEDGER LINE  (PLFILE)
000200* ACCOUNT-L1/L2/L3 FORM THE CHART-OF-ACCOUNTS BREAKOUT USED BY
000300* COSTALOC AND SMARTPRC TO PULL COST AND REVENUE BY CATEGORY.
000400 01  PL-RECORD.
000500     05  PL-ACCOUNT-L1               PIC X(10).
000600         88  PL-IS-INCOME             VALUE 'INCOME'.
000700         88  PL-IS-EXPENSE            VALUE 'EXPENSE'.
000800     05  PL-ACCOUNT-L2                PIC X(12).
000900     05  PL-ACCOUNT-L3                PIC X(12).
001000* BLANK UNLESS L2 IS SHIPPING
001100         88  PL-L3-BLANK              VALUE SPACES.
001200     05  PL-CUSTOMER                  PIC X(20).
001300     05  PL-AMOUNT                    PIC S9(9)V99
001400                                       SIGN IS LEADING SEPARATE.
001500     05  FILLER                       PIC X(07).
