000100* CITY-TABLE  -  PER-CITY AVERAGE SHIPPING COST WORKING TABLE, UP
000200* TO 30 CITIES, BUILT FROM ORDFILE BY SHIPCOST E200-LOAD-ORDERS AND
000300* SEARCHED BY L200-HISTORICAL-PRICE WHEN NO SUPPLIER RATE FITS.
000400 01  CITY-TABLE.
000500     05  CITY-ENTRY OCCURS 30 TIMES INDEXED BY CITY-IX.
000600         10  CITY-T-NAME              PIC X(15).
000700         10  CITY-T-SHIP-TOTAL        PIC S9(9)V99 COMP-3.
000800         10  CITY-T-ORDER-COUNT       PIC S9(5)    COMP.
000900         10  CITY-T-SHIP-AVG          PIC S9(5)V99 COMP-3.
001000         10  FILLER                   PIC X(06) VALUE SPACES.
001100 01  CITY-ROW-COUNT                   PIC S9(4) COMP VALUE 0.
