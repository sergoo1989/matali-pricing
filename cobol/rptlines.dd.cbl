000010* RPTFILE PRINT-LINE LAYOUTS  -  132-COLUMN REPORT, SECTIONS 1-6.
000020* IDIOM (EDITED MONEY/PERCENT FIELDS, ONE 01 PER LINE TYPE, MOVE
000030* TO RPT-LINE BEFORE WRITE) IS THE SHOP'S STANDARD REPORT-WRITER
000040* SUBSTITUTE  -  NO REPORT SECTION IS USED IN THIS SHOP.
000050 01  RL-BANNER-LINE.
000060     05  FILLER                       PIC X(20)
000070                                       VALUE 'MATALI LOGISTICS'.
000080     05  FILLER                       PIC X(15)
000090                                       VALUE SPACES.
000100     05  RL-BAN-TITLE                 PIC X(40).
000110     05  FILLER                       PIC X(37)
000120                                       VALUE SPACES.
000130     05  FILLER                       PIC X(05)
000140                                       VALUE 'PAGE '.
000150     05  RL-BAN-PAGE                  PIC ZZ9.
000160     05  FILLER                       PIC X(12)
000170                                       VALUE SPACES.
000180
000190 01  RL-COLUMN-LINE.
000200     05  RL-COL-TEXT                  PIC X(132).
000210
000220 01  RL-SEC1-DETAIL.
000230     05  RL1-SERVICE-NAME             PIC X(20).
000240     05  FILLER                       PIC X(02) VALUE SPACES.
000250     05  RL1-CAPACITY                 PIC ZZZ,ZZ9.
000260     05  FILLER                       PIC X(02) VALUE SPACES.
000270     05  RL1-COST-BEFORE-GNA          PIC ZZZ,ZZZ,ZZ9.99.
000280     05  FILLER                       PIC X(02) VALUE SPACES.
000290     05  RL1-GNA-ALLOC                PIC ZZZ,ZZZ,ZZ9.99.
000300     05  FILLER                       PIC X(02) VALUE SPACES.
000310     05  RL1-COST-AFTER-GNA           PIC ZZZ,ZZZ,ZZ9.99.
000320     05  FILLER                       PIC X(02) VALUE SPACES.
000330     05  RL1-COST-PER-ORDER           PIC ZZ,ZZ9.99.
000340     05  FILLER                       PIC X(44) VALUE SPACES.
000350
000360 01  RL-SEC2-DETAIL.
000370     05  RL2-CUSTOMER-NAME            PIC X(20).
000380     05  FILLER                       PIC X(02) VALUE SPACES.
000390     05  RL2-INCOME                   PIC ZZZ,ZZZ,ZZ9.99.
000400     05  FILLER                       PIC X(02) VALUE SPACES.
000410     05  RL2-EXPENSE                  PIC ZZZ,ZZZ,ZZ9.99.
000420     05  FILLER                       PIC X(02) VALUE SPACES.
000430     05  RL2-PROFIT                   PIC ZZZ,ZZZ,ZZ9.99-.
000440     05  FILLER                       PIC X(02) VALUE SPACES.
000450     05  RL2-MARGIN-PCT               PIC ZZ9.99-.
000460     05  FILLER                       PIC X(02) VALUE SPACES.
000470     05  RL2-TIER                     PIC X(09).
000480     05  FILLER                       PIC X(43) VALUE SPACES.
000490
000500 01  RL-SEC2-TIER-COUNT-LINE.
000510     05  FILLER                       PIC X(10)
000520                                       VALUE 'TIER CTS-'.
000530     05  FILLER                       PIC X(05) VALUE 'VIP='.
000540     05  RL2C-VIP                     PIC ZZ9.
000550     05  FILLER                       PIC X(05) VALUE 'PRM='.
000560     05  RL2C-PREMIUM                 PIC ZZ9.
000570     05  FILLER                       PIC X(05) VALUE 'GOD='.
000580     05  RL2C-GOOD                    PIC ZZ9.
000590     05  FILLER                       PIC X(05) VALUE 'STD='.
000600     05  RL2C-STANDARD                PIC ZZ9.
000610     05  FILLER                       PIC X(05) VALUE 'LOS='.
000620     05  RL2C-LOSS                    PIC ZZ9.
000630     05  FILLER                       PIC X(82) VALUE SPACES.
000640
000650 01  RL-SEC3-CITY-DETAIL.
000660     05  RL3-CITY                     PIC X(15).
000670     05  FILLER                       PIC X(02) VALUE SPACES.
000680     05  RL3-ORDER-COUNT              PIC ZZZ,ZZ9.
000690     05  FILLER                       PIC X(02) VALUE SPACES.
000700     05  RL3-AVG-ORDER-AMT            PIC ZZ,ZZ9.99.
000710     05  FILLER                       PIC X(02) VALUE SPACES.
000720     05  RL3-AVG-SHIP-COST            PIC ZZ,ZZ9.99.
000730     05  FILLER                       PIC X(02) VALUE SPACES.
000740     05  RL3-AVG-WEIGHT               PIC ZZ9.99.
000750     05  FILLER                       PIC X(78) VALUE SPACES.
000760
000770 01  RL-SEC3-SUMMARY-LINE.
000780     05  RL3S-LABEL                   PIC X(30).
000790     05  RL3S-COUNT                   PIC ZZZ,ZZ9.
000800     05  FILLER                       PIC X(02) VALUE SPACES.
000810     05  RL3S-PCT                     PIC ZZ9.99.
000820     05  FILLER                       PIC X(01) VALUE '%'.
000830     05  FILLER                       PIC X(86) VALUE SPACES.
000840
000850 01  RL-SEC4-DETAIL.
000860     05  RL4-SERVICE-NAME             PIC X(20).
000870     05  FILLER                       PIC X(02) VALUE SPACES.
000880     05  RL4-USAGE-PCT                PIC ZZ9.99.
000890     05  FILLER                       PIC X(01) VALUE '%'.
000900     05  FILLER                       PIC X(02) VALUE SPACES.
000910     05  RL4-STATUS                   PIC X(06).
000920     05  FILLER                       PIC X(02) VALUE SPACES.
000930     05  RL4-AVAILABLE                PIC ZZZ,ZZ9.
000940     05  FILLER                       PIC X(02) VALUE SPACES.
000950     05  RL4-WASTED-COST              PIC ZZZ,ZZ9.99.
000960     05  FILLER                       PIC X(02) VALUE SPACES.
000970     05  RL4-WARNING                  PIC X(30).
000980     05  FILLER                       PIC X(42) VALUE SPACES.
000990
001000 01  RL-SEC5-DETAIL.
001010     05  RL5-MONTH-NAME               PIC X(09).
001020     05  FILLER                       PIC X(02) VALUE SPACES.
001030     05  RL5-ORDERS                   PIC ZZZ,ZZ9.
001040     05  FILLER                       PIC X(02) VALUE SPACES.
001050     05  RL5-REVENUE                  PIC ZZZ,ZZZ,ZZ9.99.
001060     05  FILLER                       PIC X(02) VALUE SPACES.
001070     05  RL5-INDEX                    PIC Z9.99.
001080     05  FILLER                       PIC X(02) VALUE SPACES.
001090     05  RL5-SEASON-CLASS             PIC X(06).
001100     05  FILLER                       PIC X(83) VALUE SPACES.
001110
001120 01  RL-SEC6-QUOTE-LINE.
001130     05  RL6-QUOTE-ID                 PIC X(16).
001140     05  FILLER                       PIC X(01) VALUE SPACES.
001150     05  RL6-CUSTOMER                 PIC X(20).
001160     05  FILLER                       PIC X(01) VALUE SPACES.
001170     05  RL6-TIER                     PIC X(12).
001180     05  FILLER                       PIC X(01) VALUE SPACES.
001190     05  RL6-VOLUME                   PIC ZZZ,ZZ9.
001200     05  FILLER                       PIC X(01) VALUE SPACES.
001210     05  RL6-COST-PER-ORDER           PIC ZZ,ZZ9.99.
001220     05  FILLER                       PIC X(01) VALUE SPACES.
001230     05  RL6-PRICE                    PIC ZZ,ZZ9.99.
001240     05  FILLER                       PIC X(01) VALUE SPACES.
001250     05  RL6-PROFIT                   PIC ZZ,ZZ9.99.
001260     05  FILLER                       PIC X(44) VALUE SPACES.
001270
001280 01  RL-SEC6-SPLIT-LINE.
001290     05  FILLER                       PIC X(16)
001300                                       VALUE '   SPLIT  SHIP='.
001310     05  RL6S-SHIP                    PIC ZZ,ZZ9.99.
001320     05  FILLER                       PIC X(08) VALUE ' FULF='.
001330     05  RL6S-FULFIL                  PIC ZZ,ZZ9.99.
001340     05  FILLER                       PIC X(08) VALUE ' PACK='.
001350     05  RL6S-PACK                    PIC ZZ,ZZ9.99.
001360     05  FILLER                       PIC X(09) VALUE ' OVHD='.
001370     05  RL6S-OVERHEAD                PIC ZZ,ZZ9.99.
001380     05  FILLER                       PIC X(08) VALUE ' MGN%='.
001390     05  RL6S-TARGET-MARGIN           PIC Z9.9.
001400     05  FILLER                       PIC X(43) VALUE SPACES.
001410
001420 01  RL-SEC6-ELASTICITY-LINE.
001430     05  FILLER                       PIC X(11)
001440                                       VALUE '   ELAS  P='.
001450     05  RL6E-PRICE                   PIC ZZ,ZZ9.99.
001460     05  FILLER                       PIC X(04) VALUE ' V=='.
001470     05  RL6E-VOLUME                  PIC ZZZ,ZZ9.
001480     05  FILLER                       PIC X(04) VALUE ' R=='.
001490     05  RL6E-REVENUE                 PIC ZZZ,ZZ9.99.
001500     05  FILLER                       PIC X(04) VALUE ' M=='.
001510     05  RL6E-MARGIN-PCT              PIC ZZ9.99.
001520     05  FILLER                       PIC X(01) VALUE SPACES.
001530     05  RL6E-MAX-PROFIT-FLAG         PIC X(04).
001540     05  FILLER                       PIC X(72) VALUE SPACES.
001550
001560 01  RL-SEC6-ENTERPRISE-LINE.
001570     05  FILLER                       PIC X(15)
001580                                       VALUE '   ENTR CONTR='.
001590     05  RL6N-MONTHLY-REVENUE         PIC ZZZ,ZZZ,ZZ9.99.
001600     05  FILLER                       PIC X(06) VALUE ' PRF='.
001610     05  RL6N-MONTHLY-PROFIT          PIC ZZZ,ZZZ,ZZ9.99-.
001620     05  FILLER                       PIC X(06) VALUE ' MG%='.
001630     05  RL6N-MARGIN-PCT              PIC ZZ9.99.
001640     05  FILLER                       PIC X(01) VALUE SPACES.
001650     05  RL6N-MINFEE-FLAG             PIC X(09).
001660     05  FILLER                       PIC X(60) VALUE SPACES.
001670
001680 01  RL-SEC6-BREAKEVEN-LINE.
001690     05  FILLER                       PIC X(14)
001700                                       VALUE '   BREAK-EVEN='.
001710     05  RL6B-UNITS                   PIC ZZZ,ZZ9.
001720     05  FILLER                       PIC X(06) VALUE ' REV='.
001730     05  RL6B-REVENUE                 PIC ZZZ,ZZZ,ZZ9.99.
001740     05  FILLER                       PIC X(06) VALUE ' SFT='.
001750     05  RL6B-SAFETY-PCT              PIC ZZ9.99-.
001760     05  FILLER                       PIC X(78) VALUE SPACES.
001770
001780 01  RL-SEC6-SUPPLIER-LINE.
001790     05  FILLER                       PIC X(15)
001800                                       VALUE '   BEST SUPPL='.
001810     05  RL6P-NAME                    PIC X(20).
001820     05  FILLER                       PIC X(06) VALUE ' LAND='.
001830     05  RL6P-LANDED                  PIC ZZ,ZZ9.99.
001840     05  FILLER                       PIC X(06) VALUE ' SELL='.
001850     05  RL6P-SELL-PRICE              PIC ZZ,ZZ9.99.
001860     05  FILLER                       PIC X(67) VALUE SPACES.
001870
001880 01  RL-SEC6-QUOTECAL-LINE.
001890     05  FILLER                       PIC X(15)
001900                                       VALUE '   INCL PRICE='.
001910     05  RL6Q-INSIDE                  PIC ZZ,ZZ9.99.
001920     05  FILLER                       PIC X(11) VALUE ' OUTSIDE='.
001930     05  RL6Q-OUTSIDE                 PIC ZZ,ZZ9.99.
001940     05  FILLER                       PIC X(09) VALUE ' MGN%='.
001950     05  RL6Q-MARGIN-PCT              PIC ZZ9.99-.
001960     05  FILLER                       PIC X(72) VALUE SPACES.
001970*
001980* ADVPRICE - LIFECYCLE STAGE / MARKUP BAND / PSYCHOLOGICAL PRICING.
001990 01  RL-SEC6-ADVPRICE-LINE.
002000     05  FILLER                       PIC X(15)
002010                                       VALUE '   ADVPRC STG='.
002020     05  RL6A-STAGE                   PIC X(12).
002030     05  FILLER                       PIC X(06) VALUE ' MIN='.
002040     05  RL6A-MIN-PRICE               PIC ZZ,ZZ9.99.
002050     05  FILLER                       PIC X(06) VALUE ' MAX='.
002060     05  RL6A-MAX-PRICE               PIC ZZ,ZZ9.99.
002070     05  FILLER                       PIC X(07) VALUE ' CHRM='.
002080     05  RL6A-CHARM                   PIC ZZ,ZZ9.99.
002090     05  FILLER                       PIC X(07) VALUE ' PRES='.
002100     05  RL6A-PRESTIGE                PIC ZZ,ZZ9.99.
002110     05  FILLER                       PIC X(43) VALUE SPACES.
002120*
002130* ADVPRICE - QUANTITY/SEASONAL DISCOUNT AND BREAK-EVEN.
002140 01  RL-SEC6-ADVPRICE-DISC-LINE.
002150     05  FILLER                       PIC X(15)
002160                                       VALUE '   ADVPRC DSC='.
002170     05  RL6D-QTY-RATE                PIC Z9.99.
002180     05  FILLER                       PIC X(06) VALUE ' SEAS='.
002190     05  RL6D-SEAS-RATE               PIC Z9.99.
002200     05  FILLER                       PIC X(06) VALUE ' DISC='.
002210     05  RL6D-DISC-PRICE              PIC ZZ,ZZ9.99.
002220     05  FILLER                       PIC X(06) VALUE ' BEP='.
002230     05  RL6D-BREAKEVEN               PIC ZZZ,ZZ9.
002240     05  FILLER                       PIC X(73) VALUE SPACES.
002250*
002260* ADVPRICE - BEST OF THE FOUR SPEC'D SENSITIVITY SCENARIOS
002270* (PRICE CHANGE -10%,-5%,+5%,+10% AGAINST DEMAND ELASTICITY).
002280 01  RL-SEC6-ADVPRICE-SENS-LINE.
002290     05  FILLER                       PIC X(15)
002300                                       VALUE '   ADVPRC SENS='.
002310     05  RL6V-CHANGE-PCT              PIC 9.99-.
002320     05  FILLER                       PIC X(06) VALUE ' VOL='.
002330     05  RL6V-VOLUME                  PIC ZZZ,ZZ9.
002340     05  FILLER                       PIC X(06) VALUE ' REV='.
002350     05  RL6V-REVENUE                 PIC ZZ,ZZ9.99.
002360     05  FILLER                       PIC X(06) VALUE ' PPCT='.
002370     05  RL6V-PROFIT-PCT              PIC ZZ9.99-.
002380     05  FILLER                       PIC X(71) VALUE SPACES.
002390*
002400* SMARTPRC - COST-CENTRE-MULTIPLIER PRICE AND DYNAMIC PRICE.
002410 01  RL-SEC6-SMARTPRC-LINE.
002420     05  FILLER                       PIC X(15)
002430                                       VALUE '   SMARTPRC UP='.
002440     05  RL6M-UNIT-PRICE              PIC ZZ,ZZ9.99.
002450     05  FILLER                       PIC X(07) VALUE ' DYN='.
002460     05  RL6M-DYNAMIC                 PIC ZZ,ZZ9.99.
002470     05  FILLER                       PIC X(07) VALUE ' SAV='.
002480     05  RL6M-SAVINGS                 PIC ZZ,ZZ9.99-.
002490     05  FILLER                       PIC X(07) VALUE ' CTR='.
002500     05  RL6M-CTR-MULT                PIC 9.99.
002510     05  FILLER                       PIC X(64) VALUE SPACES.
