000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  MLP1000.
000030 AUTHOR.      R.HARB.
000040 INSTALLATION. MATALI LOGISTICS - PRICING AND COST SYSTEMS.
000050 DATE-WRITTEN. 05/18/89.
000060 DATE-COMPILED.
000070 SECURITY.    COMPANY CONFIDENTIAL - PRICING COMMITTEE ONLY.
000080******************************************************************
000090*                    C H A N G E   L O G                        *
000100******************************************************************
000110* 05/18/89  RFH  ORIGINAL - COSTALOC MONTHLY COST ALLOCATION RUN,
000120*                 REPLACES THE MANUAL G&A SPREAD SHEET FORMERLY
000130*                 KEPT BY THE COST ACCOUNTING GROUP.
000140* 11/02/89  RFH  ADDED CUSTOMER PROFITABILITY TABLE (SECTION 2 OF
000150*                 THE REPORT) PER REQUEST OF S.QAHTANI, FINANCE.
000160* 04/09/90  TAM  CORRECTED G&A ALLOCATION - WAS DIVIDING BY ROW
000170*                 COUNT INSTEAD OF TOTAL CAPACITY.  TICKET MLP-014.
000180* 09/27/91  RFH  ADDED CAPACITY-UTILISATION SECTION (SECTION 4)
000190*                 AND THE WASTED-CAPACITY-COST LINE FOR THE
000200*                 FULFILMENT CENTRE.  TICKET MLP-031.
000210* 02/14/92  SGK  CUSTOMER TABLE RAISED FROM 25 TO 50 ROWS - RAN
000220*                 OUT OF ROOM DURING THE RAMADAN VOLUME SPIKE.
000230* 08/03/93  TAM  RISK CLASSIFICATION LINE ADDED TO THE COMPANY
000240*                 TOTALS ROW ON SECTION 2.  TICKET MLP-047.
000250* 01/22/94  RFH  MOVED COST-PER-ORDER TO COMP-3 - ZONED FIELD WAS
000260*                 TRUNCATING ON THE STORAGE ROW SOME MONTHS.
000270* 06/30/95  SGK  ADDED WARNING TEXT FOR YELLOW/RED CAPACITY ROWS
000280*                 PER OPS REQUEST.
000290* 03/11/97  TAM  ALLOCFILE RECORD WIDENED TO 92 BYTES TO MATCH
000300*                 THE NEW MASTER FILE LAYOUT.  TICKET MLP-069.
000310* 12/08/98  SGK  Y2K REMEDIATION - RUN DATE FIELD AND ALL DATE
000320*                 COMPARES CONVERTED TO 4-DIGIT CENTURY.  NO
000330*                 BUSINESS LOGIC CHANGED.  TICKET Y2K-118.
000340* 02/19/99  SGK  Y2K SIGN-OFF TESTING - RE-RAN 1999/2000 BOUNDARY
000350*                 DATA, NO DEFECTS FOUND.  TICKET Y2K-118.
000360* 07/14/00  RFH  ADDED COMPANY-TOTAL LINE TO SECTION 2 - FINANCE
000370*                 WANTED A SINGLE MARGIN NUMBER FOR THE BOARD
000380*                 PACK.  TICKET MLP-088.
000390* 05/02/02  TAM  CORRECTED RECEIVING CATEGORY - AMOUNTS WERE
000400*                 BEING FOLDED INTO STORAGE.  TICKET MLP-101.
000410* 03/17/04  DNR  WASTED-CAPACITY LINE (SECTION 4) NOW MEASURES
000420*                 AGAINST THIS RUN'S OWN ORDER COUNT INSTEAD OF
000430*                 THE CAPACITY FILE'S STORED CURRENT-USED FIELD -
000440*                 THE TWO DRIFTED APART WHENEVER CAPFILE WAS
000450*                 REFRESHED ON A DIFFERENT CYCLE THAN THE ORDER
000460*                 HISTORY.  TICKET MLP-119.
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     CONSOLE IS CRT
000520     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT PLFILE   ASSIGN TO PLFILE
000560            ORGANIZATION IS LINE SEQUENTIAL.
000570     SELECT ORDFILE  ASSIGN TO ORDFILE
000580            ORGANIZATION IS LINE SEQUENTIAL.
000590     SELECT CAPFILE  ASSIGN TO CAPFILE
000600            ORGANIZATION IS LINE SEQUENTIAL.
000610     SELECT ALLOCFILE ASSIGN TO ALLOCFILE
000620            ORGANIZATION IS LINE SEQUENTIAL.
000630     SELECT RPTFILE  ASSIGN TO RPTFILE
000640            ORGANIZATION IS LINE SEQUENTIAL.
000650*
000660 DATA DIVISION.
000670*
000680 FILE SECTION.
000690*
000700 FD  PLFILE
000710     LABEL RECORDS ARE STANDARD.
000720     COPY 'plrec.dd.cbl'.
000730*
000740 FD  ORDFILE
000750     LABEL RECORDS ARE STANDARD.
000760     COPY 'ordrec.dd.cbl'.
000770*
000780 FD  CAPFILE
000790     LABEL RECORDS ARE STANDARD.
000800     COPY 'caprec.dd.cbl'.
000810*
000820 FD  ALLOCFILE
000830     LABEL RECORDS ARE STANDARD.
000840     COPY 'allocrec.dd.cbl'.
000850*
000860 FD  RPTFILE
000870     LABEL RECORDS ARE STANDARD
000880     DATA RECORD IS RPT-LINE.
000890 01  RPT-LINE                        PIC X(132).
000900*
000910 WORKING-STORAGE SECTION.
000920*
000930     COPY 'custtab.dd.cbl'.
000940     COPY 'pricetab.dd.cbl'.
000950     COPY 'rptlines.dd.cbl'.
000960*
000970 01  WS-VARIABLES.
000980     05  WS-COMMAND-LINE              PIC X(100).
000990     05  WS-RUN-DATE                  PIC 9(08) VALUE 0.
001000     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001010         10  WS-RUN-CCYY              PIC 9(04).
001020         10  WS-RUN-MM                PIC 9(02).
001030         10  WS-RUN-DD                PIC 9(02).
001040     05  WS-PAGE-NO                   PIC 9(03) COMP VALUE 1.
001050*
001060 01  WS-SWITCHES.
001070     05  PL-EOF-SW                    PIC 9(01) VALUE 0.
001080         88  PL-AT-EOF                VALUE 1.
001090     05  ORD-EOF-SW                   PIC 9(01) VALUE 0.
001100         88  ORD-AT-EOF               VALUE 1.
001110     05  CAP-EOF-SW                   PIC 9(01) VALUE 0.
001120         88  CAP-AT-EOF               VALUE 1.
001130     05  WS-FOUND-SW                  PIC 9(01) VALUE 0.
001140         88  WS-FOUND                 VALUE 1.
001150*
001160 01  WS-CATEGORY-TOTALS.
001170     05  WS-FULFIL-EXP                PIC S9(9)V99 COMP-3 VALUE 0.
001180     05  WS-SHIP-EXP                  PIC S9(9)V99 COMP-3 VALUE 0.
001190     05  WS-STORAGE-EXP               PIC S9(9)V99 COMP-3 VALUE 0.
001200     05  WS-RECV-EXP                  PIC S9(9)V99 COMP-3 VALUE 0.
001210     05  WS-GNA-EXP                   PIC S9(9)V99 COMP-3 VALUE 0.
001220     05  WS-TOTAL-INCOME              PIC S9(9)V99 COMP-3 VALUE 0.
001230     05  WS-TOTAL-EXPENSE             PIC S9(9)V99 COMP-3 VALUE 0.
001240*
001250 01  WS-ORDER-STATS.
001260     05  WS-ORDER-COUNT               PIC S9(7)    COMP VALUE 0.
001270*
001280 01  WS-CAP-CALC.
001290     05  WS-FIXED-COSTS               PIC S9(9)V99 COMP-3 VALUE 0.
001300     05  WS-COST-PER-ORDER-CAP        PIC S9(5)V99 COMP-3 VALUE 0.
001310     05  WS-COST-PER-PALLET-CAP       PIC S9(5)V99 COMP-3 VALUE 0.
001320     05  WS-FULFIL-CAPACITY           PIC S9(7)    COMP-3 VALUE 0.
001330     05  WS-WASTED-CAPACITY           PIC S9(7)    COMP-3 VALUE 0.
001340     05  WS-WASTED-COST               PIC S9(9)V99 COMP-3 VALUE 0.
001350     05  WS-USAGE-PCT                 PIC S9(3)V99 COMP-3 VALUE 0.
001360     05  WS-AVAILABLE                 PIC S9(7)    COMP-3 VALUE 0.
001370     05  WS-CAP-STATUS                PIC X(06).
001380     05  WS-CAP-WARNING               PIC X(30).
001390*
001400 01  WS-CUSTOMER-CALC.
001410     05  WS-OVERALL-MARGIN-PCT        PIC S9(3)V99 COMP-3 VALUE 0.
001420     05  WS-OVERALL-RISK              PIC X(09).
001430*
001440 01  WS-REPORT-TOTALS.
001450     05  WS-VIP-CT                    PIC 9(03) COMP VALUE 0.
001460     05  WS-PREMIUM-CT                PIC 9(03) COMP VALUE 0.
001470     05  WS-GOOD-CT                   PIC 9(03) COMP VALUE 0.
001480     05  WS-STANDARD-CT               PIC 9(03) COMP VALUE 0.
001490     05  WS-LOSS-CT                   PIC 9(03) COMP VALUE 0.
001500     05  WS-SEC1-TOT-CAP              PIC S9(9)    COMP-3 VALUE 0.
001510     05  WS-SEC1-TOT-BEFORE           PIC S9(9)V99 COMP-3 VALUE 0.
001520     05  WS-SEC1-TOT-GNA              PIC S9(9)V99 COMP-3 VALUE 0.
001530     05  WS-SEC1-TOT-AFTER            PIC S9(9)V99 COMP-3 VALUE 0.
001540     05  WS-SEC2-TOT-INCOME           PIC S9(9)V99 COMP-3 VALUE 0.
001550     05  WS-SEC2-TOT-EXPENSE          PIC S9(9)V99 COMP-3 VALUE 0.
001560     05  WS-SEC2-TOT-PROFIT           PIC S9(9)V99 COMP-3 VALUE 0.
001570*
001580 PROCEDURE DIVISION.
001590*
001600 A010-MAIN-LINE.
001610     DISPLAY SPACES UPON CRT.
001620     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001630     IF WS-COMMAND-LINE NOT = SPACES
001640         UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001650             INTO WS-RUN-DATE.
001660     DISPLAY '* * * *  B E G I N   M L P 1 0 0 0 . C B L'
001670         UPON CRT AT 1401.
001680     DISPLAY 'C O S T   A L L O C A T I O N   R U N'
001690         UPON CRT AT 1501.
001700     PERFORM Z010-OPEN-FILES.
001710     SET CAP-IX TO 1.
001720     PERFORM Z020-INIT-CAP-TABLE THRU Z020-INIT-CAP-TABLE-EXIT
001730         UNTIL CAP-IX > 5.
001740     PERFORM READ-PLREC.
001750     PERFORM B100-LOAD-PL THRU B100-LOAD-PL-EXIT
001760         UNTIL PL-EOF-SW = 1.
001770     PERFORM READ-ORDREC.
001780     PERFORM B150-LOAD-ORDERS THRU B150-LOAD-ORDERS-EXIT
001790         UNTIL ORD-EOF-SW = 1.
001800     PERFORM READ-CAPREC.
001810     PERFORM B180-LOAD-CAPACITY THRU B180-LOAD-CAPACITY-EXIT
001820         UNTIL CAP-EOF-SW = 1.
001830     PERFORM E010-WRITE-BANNER.
001840     PERFORM B200-BUILD-ALLOCATIONS THRU B200-BUILD-ALLOCATIONS-EXIT.
001850     PERFORM C090-WRITE-SEC2-HEADER.
001860     PERFORM C100-BUILD-CUSTOMER-LINES THRU
001870         C100-BUILD-CUSTOMER-LINES-EXIT.
001880     PERFORM C190-WRITE-SEC2-TOTALS.
001890     PERFORM D090-WRITE-SEC4-HEADER.
001900     PERFORM D100-CAPACITY-UTILIZATION THRU
001910         D100-CAPACITY-UTILIZATION-EXIT.
001920     PERFORM Z900-END-RTN.
001930*
001940 Z010-OPEN-FILES.
001950     OPEN INPUT  PLFILE.
001960     OPEN INPUT  ORDFILE.
001970     OPEN INPUT  CAPFILE.
001980     OPEN OUTPUT ALLOCFILE.
001990     OPEN OUTPUT RPTFILE.
002000*
002010 Z020-INIT-CAP-TABLE.
002020* BLANK THE TABLE BEFORE LOADING - CAPFILE MAY CARRY FEWER THAN
002030* 5 ROWS WHEN A SERVICE LINE HAS BEEN DROPPED FOR THE MONTH.
002040     MOVE 0     TO CAP-T-SERVICE-ID(CAP-IX).
002050     MOVE SPACES TO CAP-T-SERVICE-NAME(CAP-IX).
002060     MOVE 0     TO CAP-T-MONTHLY(CAP-IX).
002070     MOVE 0     TO CAP-T-CURRENT-USED(CAP-IX).
002080     MOVE 0     TO CAP-T-DIRECT-COST(CAP-IX).
002090     MOVE 0     TO CAP-T-GNA-ALLOC(CAP-IX).
002100     MOVE 0     TO CAP-T-TOTAL-COST(CAP-IX).
002110     MOVE 0     TO CAP-T-COST-PER-ORDER(CAP-IX).
002120     SET CAP-IX UP BY 1.
002130 Z020-INIT-CAP-TABLE-EXIT.
002140     EXIT.
002150*
002160 READ-PLREC.
002170     READ PLFILE AT END MOVE 1 TO PL-EOF-SW.
002180*
002190 READ-ORDREC.
002200     READ ORDFILE AT END MOVE 1 TO ORD-EOF-SW.
002210*
002220 READ-CAPREC.
002230     READ CAPFILE AT END MOVE 1 TO CAP-EOF-SW.
002240*
002250******************************************
002260*   BATCH FLOW STEP 1 - P AND L LOAD      *
002270******************************************
002280 B100-LOAD-PL.
002290     PERFORM B110-POST-PL-CATEGORY.
002300     IF PL-CUSTOMER NOT = SPACES
002310         PERFORM B120-FIND-CUSTOMER THRU B120-FIND-CUSTOMER-EXIT
002320         PERFORM B130-POST-CUSTOMER-AMOUNT.
002330     PERFORM READ-PLREC.
002340 B100-LOAD-PL-EXIT.
002350     EXIT.
002360*
002370 B110-POST-PL-CATEGORY.
002380     IF PL-IS-INCOME
002390         ADD PL-AMOUNT TO WS-TOTAL-INCOME
002400     ELSE
002410     IF PL-IS-EXPENSE
002420         SUBTRACT PL-AMOUNT FROM WS-TOTAL-EXPENSE
002430         IF PL-ACCOUNT-L2 = 'FULFILLMENT'
002440             SUBTRACT PL-AMOUNT FROM WS-FULFIL-EXP
002450         ELSE
002460         IF PL-ACCOUNT-L2 = 'SHIPPING'
002470             SUBTRACT PL-AMOUNT FROM WS-SHIP-EXP
002480         ELSE
002490         IF PL-ACCOUNT-L2 = 'STORAGE'
002500             SUBTRACT PL-AMOUNT FROM WS-STORAGE-EXP
002510         ELSE
002520         IF PL-ACCOUNT-L2 = 'RECEIVING'
002530             SUBTRACT PL-AMOUNT FROM WS-RECV-EXP
002540         ELSE
002550         IF PL-ACCOUNT-L2 = 'OVERHEAD'
002560             SUBTRACT PL-AMOUNT FROM WS-GNA-EXP.
002570*
002580 B120-FIND-CUSTOMER.
002590     MOVE 0 TO WS-FOUND-SW.
002600     SET CUST-IX TO 1.
002610     PERFORM B121-SEARCH-LOOP THRU B121-SEARCH-LOOP-EXIT
002620         UNTIL CUST-IX > CUST-ROW-COUNT OR WS-FOUND-SW = 1.
002630     IF WS-FOUND-SW = 0
002640         IF CUST-ROW-COUNT < 50
002650             ADD 1 TO CUST-ROW-COUNT
002660             SET CUST-IX TO CUST-ROW-COUNT
002670             MOVE PL-CUSTOMER TO CUST-T-NAME(CUST-IX)
002680             MOVE 0 TO CUST-T-INCOME(CUST-IX)
002690             MOVE 0 TO CUST-T-EXPENSE(CUST-IX).
002700 B120-FIND-CUSTOMER-EXIT.
002710     EXIT.
002720*
002730 B121-SEARCH-LOOP.
002740     IF CUST-T-NAME(CUST-IX) = PL-CUSTOMER
002750         MOVE 1 TO WS-FOUND-SW
002760     ELSE
002770         SET CUST-IX UP BY 1.
002780 B121-SEARCH-LOOP-EXIT.
002790     EXIT.
002800*
002810 B130-POST-CUSTOMER-AMOUNT.
002820     IF PL-IS-INCOME
002830         ADD PL-AMOUNT TO CUST-T-INCOME(CUST-IX)
002840     ELSE
002850     IF PL-IS-EXPENSE
002860         SUBTRACT PL-AMOUNT FROM CUST-T-EXPENSE(CUST-IX).
002870*
002880******************************************
002890*   BATCH FLOW STEP 2 - ORDER FILE LOAD    *
002900******************************************
002910 B150-LOAD-ORDERS.
002920     ADD 1 TO WS-ORDER-COUNT.
002930     PERFORM READ-ORDREC.
002940 B150-LOAD-ORDERS-EXIT.
002950     EXIT.
002960*
002970******************************************
002980*   BATCH FLOW STEP 3 - CAPACITY TABLE LOAD *
002990******************************************
003000 B180-LOAD-CAPACITY.
003010     ADD 1 TO CAP-ROW-COUNT.
003020     SET CAP-IX TO CAP-ROW-COUNT.
003030     MOVE CAP-SERVICE-ID    TO CAP-T-SERVICE-ID(CAP-IX).
003040     MOVE CAP-SERVICE-NAME  TO CAP-T-SERVICE-NAME(CAP-IX).
003050     MOVE CAP-MONTHLY       TO CAP-T-MONTHLY(CAP-IX).
003060     MOVE CAP-CURRENT-USED  TO CAP-T-CURRENT-USED(CAP-IX).
003070     ADD  CAP-MONTHLY       TO CAP-TOTAL-CAPACITY.
003080     PERFORM READ-CAPREC.
003090 B180-LOAD-CAPACITY-EXIT.
003100     EXIT.
003110*
003120******************************************
003130*   BATCH FLOW STEP 4 - G&A ALLOCATION      *
003140*   (COSTALOC, FINCALC COST-PER-CAP-UNIT)   *
003150******************************************
003160 B200-BUILD-ALLOCATIONS.
003170     SET CAP-IX TO 1.
003180     PERFORM B210-ALLOC-ONE-ROW THRU B210-ALLOC-ONE-ROW-EXIT
003190         UNTIL CAP-IX > CAP-ROW-COUNT.
003200     PERFORM B290-WRITE-SEC1-TOTALS.
003210 B200-BUILD-ALLOCATIONS-EXIT.
003220     EXIT.
003230*
003240 B210-ALLOC-ONE-ROW.
003250     IF CAP-TOTAL-CAPACITY = 0
003260         MOVE 0 TO CAP-T-GNA-ALLOC(CAP-IX)
003270     ELSE
003280         COMPUTE CAP-T-GNA-ALLOC(CAP-IX) ROUNDED =
003290             (CAP-T-MONTHLY(CAP-IX) / CAP-TOTAL-CAPACITY)
003300                 * WS-GNA-EXP.
003310     IF CAP-T-SERVICE-ID(CAP-IX) = 1
003320         MOVE WS-FULFIL-EXP  TO CAP-T-DIRECT-COST(CAP-IX)
003330     ELSE
003340     IF CAP-T-SERVICE-ID(CAP-IX) = 2
003350         MOVE WS-SHIP-EXP    TO CAP-T-DIRECT-COST(CAP-IX)
003360     ELSE
003370     IF CAP-T-SERVICE-ID(CAP-IX) = 3
003380         MOVE WS-STORAGE-EXP TO CAP-T-DIRECT-COST(CAP-IX)
003390     ELSE
003400         MOVE 0 TO CAP-T-DIRECT-COST(CAP-IX).
003410     ADD CAP-T-DIRECT-COST(CAP-IX) CAP-T-GNA-ALLOC(CAP-IX)
003420         GIVING CAP-T-TOTAL-COST(CAP-IX).
003430     IF WS-ORDER-COUNT = 0
003440         MOVE 0 TO CAP-T-COST-PER-ORDER(CAP-IX)
003450     ELSE
003460         COMPUTE CAP-T-COST-PER-ORDER(CAP-IX) ROUNDED =
003470             CAP-T-TOTAL-COST(CAP-IX) / WS-ORDER-COUNT.
003480     PERFORM B220-WRITE-ALLOC-RECORD.
003490     PERFORM B230-PRINT-SEC1-DETAIL.
003500     ADD CAP-T-MONTHLY(CAP-IX)      TO WS-SEC1-TOT-CAP.
003510     ADD CAP-T-DIRECT-COST(CAP-IX)  TO WS-SEC1-TOT-BEFORE.
003520     ADD CAP-T-GNA-ALLOC(CAP-IX)    TO WS-SEC1-TOT-GNA.
003530     ADD CAP-T-TOTAL-COST(CAP-IX)   TO WS-SEC1-TOT-AFTER.
003540     SET CAP-IX UP BY 1.
003550 B210-ALLOC-ONE-ROW-EXIT.
003560     EXIT.
003570*
003580 B220-WRITE-ALLOC-RECORD.
003590     MOVE CAP-T-SERVICE-NAME(CAP-IX)   TO ALC-SERVICE-NAME.
003600     MOVE CAP-T-MONTHLY(CAP-IX)        TO ALC-CAPACITY.
003610     MOVE CAP-T-DIRECT-COST(CAP-IX)    TO ALC-COST-BEFORE-GNA.
003620     MOVE CAP-T-GNA-ALLOC(CAP-IX)      TO ALC-GNA-ALLOC.
003630     MOVE CAP-T-TOTAL-COST(CAP-IX)     TO ALC-COST-AFTER-GNA.
003640     MOVE CAP-T-COST-PER-ORDER(CAP-IX) TO ALC-COST-PER-ORDER.
003650     WRITE ALLOC-RECORD.
003660*
003670 B230-PRINT-SEC1-DETAIL.
003680     MOVE CAP-T-SERVICE-NAME(CAP-IX)   TO RL1-SERVICE-NAME.
003690     MOVE CAP-T-MONTHLY(CAP-IX)        TO RL1-CAPACITY.
003700     MOVE CAP-T-DIRECT-COST(CAP-IX)    TO RL1-COST-BEFORE-GNA.
003710     MOVE CAP-T-GNA-ALLOC(CAP-IX)      TO RL1-GNA-ALLOC.
003720     MOVE CAP-T-TOTAL-COST(CAP-IX)     TO RL1-COST-AFTER-GNA.
003730     MOVE CAP-T-COST-PER-ORDER(CAP-IX) TO RL1-COST-PER-ORDER.
003740     MOVE RL-SEC1-DETAIL TO RPT-LINE.
003750     WRITE RPT-LINE.
003760*
003770 B290-WRITE-SEC1-TOTALS.
003780     MOVE 'TOTAL - ALL SERVICES' TO RL1-SERVICE-NAME.
003790     MOVE WS-SEC1-TOT-CAP        TO RL1-CAPACITY.
003800     MOVE WS-SEC1-TOT-BEFORE     TO RL1-COST-BEFORE-GNA.
003810     MOVE WS-SEC1-TOT-GNA        TO RL1-GNA-ALLOC.
003820     MOVE WS-SEC1-TOT-AFTER      TO RL1-COST-AFTER-GNA.
003830     MOVE 0                      TO RL1-COST-PER-ORDER.
003840     MOVE RL-SEC1-DETAIL TO RPT-LINE.
003850     WRITE RPT-LINE.
003860*
003870******************************************
003880*   COSTALOC STEP 5 - CUSTOMER TIERING      *
003890******************************************
003900 C090-WRITE-SEC2-HEADER.
003910     MOVE 'SECTION 2 - CUSTOMER PROFITABILITY' TO RL-COL-TEXT.
003920     MOVE RL-COLUMN-LINE TO RPT-LINE.
003930     WRITE RPT-LINE.
003940*
003950 C100-BUILD-CUSTOMER-LINES.
003960     SET CUST-IX TO 1.
003970     PERFORM C110-CUSTOMER-ONE-ROW THRU C110-CUSTOMER-ONE-ROW-EXIT
003980         UNTIL CUST-IX > CUST-ROW-COUNT.
003990 C100-BUILD-CUSTOMER-LINES-EXIT.
004000     EXIT.
004010*
004020 C110-CUSTOMER-ONE-ROW.
004030     IF CUST-T-INCOME(CUST-IX) > 0
004040         COMPUTE CUST-T-MARGIN-PCT(CUST-IX) ROUNDED =
004050             (CUST-T-INCOME(CUST-IX) - CUST-T-EXPENSE(CUST-IX))
004060                 / CUST-T-INCOME(CUST-IX) * 100
004070         SUBTRACT CUST-T-EXPENSE(CUST-IX) FROM CUST-T-INCOME(CUST-IX)
004080             GIVING CUST-T-PROFIT(CUST-IX)
004090         PERFORM C120-ASSIGN-TIER
004100         PERFORM C130-PRINT-SEC2-DETAIL
004110         ADD CUST-T-INCOME(CUST-IX)  TO WS-SEC2-TOT-INCOME
004120         ADD CUST-T-EXPENSE(CUST-IX) TO WS-SEC2-TOT-EXPENSE
004130         ADD CUST-T-PROFIT(CUST-IX)  TO WS-SEC2-TOT-PROFIT.
004140     SET CUST-IX UP BY 1.
004150 C110-CUSTOMER-ONE-ROW-EXIT.
004160     EXIT.
004170*
004180 C120-ASSIGN-TIER.
004190     IF CUST-T-MARGIN-PCT(CUST-IX) > 30
004200         MOVE 'VIP'      TO CUST-T-TIER(CUST-IX)
004210         ADD 1 TO WS-VIP-CT
004220     ELSE
004230     IF CUST-T-MARGIN-PCT(CUST-IX) > 20
004240         MOVE 'PREMIUM'  TO CUST-T-TIER(CUST-IX)
004250         ADD 1 TO WS-PREMIUM-CT
004260     ELSE
004270     IF CUST-T-MARGIN-PCT(CUST-IX) > 10
004280         MOVE 'GOOD'     TO CUST-T-TIER(CUST-IX)
004290         ADD 1 TO WS-GOOD-CT
004300     ELSE
004310     IF CUST-T-MARGIN-PCT(CUST-IX) > 0
004320         MOVE 'STANDARD' TO CUST-T-TIER(CUST-IX)
004330         ADD 1 TO WS-STANDARD-CT
004340     ELSE
004350         MOVE 'LOSS'     TO CUST-T-TIER(CUST-IX)
004360         ADD 1 TO WS-LOSS-CT.
004370*
004380 C130-PRINT-SEC2-DETAIL.
004390     MOVE CUST-T-NAME(CUST-IX)       TO RL2-CUSTOMER-NAME.
004400     MOVE CUST-T-INCOME(CUST-IX)     TO RL2-INCOME.
004410     MOVE CUST-T-EXPENSE(CUST-IX)    TO RL2-EXPENSE.
004420     MOVE CUST-T-PROFIT(CUST-IX)     TO RL2-PROFIT.
004430     MOVE CUST-T-MARGIN-PCT(CUST-IX) TO RL2-MARGIN-PCT.
004440     MOVE CUST-T-TIER(CUST-IX)       TO RL2-TIER.
004450     MOVE RL-SEC2-DETAIL TO RPT-LINE.
004460     WRITE RPT-LINE.
004470*
004480 C190-WRITE-SEC2-TOTALS.
004490     IF WS-SEC2-TOT-INCOME = 0
004500         MOVE 0 TO WS-OVERALL-MARGIN-PCT
004510     ELSE
004520         COMPUTE WS-OVERALL-MARGIN-PCT ROUNDED =
004530             (WS-SEC2-TOT-INCOME - WS-SEC2-TOT-EXPENSE)
004540                 / WS-SEC2-TOT-INCOME * 100.
004550     IF WS-OVERALL-MARGIN-PCT >= FC-DEF-RECOMMEND-MARGIN
004560         MOVE 'SAFE'     TO WS-OVERALL-RISK
004570     ELSE
004580     IF WS-OVERALL-MARGIN-PCT >= FC-DEF-MINIMUM-MARGIN
004590         MOVE 'MODERATE' TO WS-OVERALL-RISK
004600     ELSE
004610         MOVE 'HIGH'     TO WS-OVERALL-RISK.
004620     MOVE 'COMPANY TOTAL'      TO RL2-CUSTOMER-NAME.
004630     MOVE WS-SEC2-TOT-INCOME   TO RL2-INCOME.
004640     MOVE WS-SEC2-TOT-EXPENSE  TO RL2-EXPENSE.
004650     MOVE WS-SEC2-TOT-PROFIT   TO RL2-PROFIT.
004660     MOVE WS-OVERALL-MARGIN-PCT TO RL2-MARGIN-PCT.
004670     MOVE WS-OVERALL-RISK      TO RL2-TIER.
004680     MOVE RL-SEC2-DETAIL TO RPT-LINE.
004690     WRITE RPT-LINE.
004700     MOVE WS-VIP-CT      TO RL2C-VIP.
004710     MOVE WS-PREMIUM-CT  TO RL2C-PREMIUM.
004720     MOVE WS-GOOD-CT     TO RL2C-GOOD.
004730     MOVE WS-STANDARD-CT TO RL2C-STANDARD.
004740     MOVE WS-LOSS-CT     TO RL2C-LOSS.
004750     MOVE RL-SEC2-TIER-COUNT-LINE TO RPT-LINE.
004760     WRITE RPT-LINE.
004770*
004780******************************************
004790*   FINCALC - CAPACITY USAGE / RISK         *
004800******************************************
004810 D090-WRITE-SEC4-HEADER.
004820     MOVE 'SECTION 4 - CAPACITY UTILISATION' TO RL-COL-TEXT.
004830     MOVE RL-COLUMN-LINE TO RPT-LINE.
004840     WRITE RPT-LINE.
004850*
004860 D100-CAPACITY-UTILIZATION.
004870     PERFORM D050-CALC-FIXED-COSTS.
004880     SET CAP-IX TO 1.
004890     PERFORM D110-CAP-STATUS-ONE-ROW THRU
004900         D110-CAP-STATUS-ONE-ROW-EXIT
004910         UNTIL CAP-IX > CAP-ROW-COUNT.
004920 D100-CAPACITY-UTILIZATION-EXIT.
004930     EXIT.
004940*
004950 D050-CALC-FIXED-COSTS.
004960     COMPUTE WS-FIXED-COSTS ROUNDED =
004970         WS-GNA-EXP + (WS-STORAGE-EXP * 0.5).
004980     SET CAP-IX TO 1.
004990     PERFORM D055-FIND-KEY-CAPS THRU D055-FIND-KEY-CAPS-EXIT
005000         UNTIL CAP-IX > CAP-ROW-COUNT.
005010     IF WS-FULFIL-CAPACITY = 0
005020         MOVE 0 TO WS-COST-PER-ORDER-CAP
005030     ELSE
005040         COMPUTE WS-COST-PER-ORDER-CAP ROUNDED =
005050             WS-FIXED-COSTS / WS-FULFIL-CAPACITY.
005060     COMPUTE WS-WASTED-CAPACITY =
005070         WS-FULFIL-CAPACITY - WS-ORDER-COUNT.
005080     COMPUTE WS-WASTED-COST ROUNDED =
005090         WS-WASTED-CAPACITY * WS-COST-PER-ORDER-CAP.
005100*
005110 D055-FIND-KEY-CAPS.
005120     IF CAP-T-SERVICE-ID(CAP-IX) = 1
005130         MOVE CAP-T-MONTHLY(CAP-IX)     TO WS-FULFIL-CAPACITY.
005140     IF CAP-T-SERVICE-ID(CAP-IX) = 3
005150         IF CAP-T-MONTHLY(CAP-IX) = 0
005160             MOVE 0 TO WS-COST-PER-PALLET-CAP
005170         ELSE
005180             COMPUTE WS-COST-PER-PALLET-CAP ROUNDED =
005190                 WS-FIXED-COSTS / CAP-T-MONTHLY(CAP-IX).
005200     SET CAP-IX UP BY 1.
005210 D055-FIND-KEY-CAPS-EXIT.
005220     EXIT.
005230*
005240 D110-CAP-STATUS-ONE-ROW.
005250     IF CAP-T-MONTHLY(CAP-IX) = 0
005260         MOVE 0 TO WS-USAGE-PCT
005270     ELSE
005280         COMPUTE WS-USAGE-PCT ROUNDED =
005290             WS-ORDER-COUNT / CAP-T-MONTHLY(CAP-IX) * 100.
005300     COMPUTE WS-AVAILABLE = CAP-T-MONTHLY(CAP-IX) - WS-ORDER-COUNT.
005310     IF WS-USAGE-PCT < 60
005320         MOVE 'GREEN'  TO WS-CAP-STATUS
005330         MOVE SPACES   TO WS-CAP-WARNING
005340     ELSE
005350     IF WS-USAGE-PCT < 85
005360         MOVE 'YELLOW' TO WS-CAP-STATUS
005370         MOVE 'APPROACHING CAPACITY LIMIT' TO WS-CAP-WARNING
005380     ELSE
005390         MOVE 'RED'    TO WS-CAP-STATUS
005400         MOVE 'CAPACITY LIMIT AT RISK - REVIEW' TO WS-CAP-WARNING.
005410     MOVE CAP-T-SERVICE-NAME(CAP-IX) TO RL4-SERVICE-NAME.
005420     MOVE WS-USAGE-PCT   TO RL4-USAGE-PCT.
005430     MOVE WS-CAP-STATUS  TO RL4-STATUS.
005440     MOVE WS-AVAILABLE   TO RL4-AVAILABLE.
005450     IF CAP-T-SERVICE-ID(CAP-IX) = 1
005460         MOVE WS-WASTED-COST TO RL4-WASTED-COST
005470     ELSE
005480         MOVE 0 TO RL4-WASTED-COST.
005490     MOVE WS-CAP-WARNING TO RL4-WARNING.
005500     MOVE RL-SEC4-DETAIL TO RPT-LINE.
005510     WRITE RPT-LINE.
005520     SET CAP-IX UP BY 1.
005530 D110-CAP-STATUS-ONE-ROW-EXIT.
005540     EXIT.
005550*
005560 Z900-END-RTN.
005570     DISPLAY 'MLP1000 COMPLETE - ORDERS PROCESSED ='
005580         UPON CRT AT 0915.
005590     DISPLAY WS-ORDER-COUNT UPON CRT AT 0955.
005600     CLOSE PLFILE.
005610     CLOSE ORDFILE.
005620     CLOSE CAPFILE.
005630     CLOSE ALLOCFILE.
005640     CLOSE RPTFILE.
005650     STOP RUN.
005660*
005670 E010-WRITE-BANNER.
005680     MOVE SPACES TO RPT-LINE.
005690     MOVE 'MONTHLY COST ALLOCATION REPORT'     TO RL-BAN-TITLE.
005700     MOVE WS-PAGE-NO                            TO RL-BAN-PAGE.
005710     MOVE RL-BANNER-LINE TO RPT-LINE.
005720     WRITE RPT-LINE.
005730     MOVE 'SECTION 1 - COST ALLOCATION BY SERVICE' TO RL-COL-TEXT.
005740     MOVE RL-COLUMN-LINE TO RPT-LINE.
005750     WRITE RPT-LINE.
