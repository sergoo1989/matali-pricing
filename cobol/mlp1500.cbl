000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MLP1500.
000300 AUTHOR.      T.AL-MUTAIRI.
000400 INSTALLATION. MATALI LOGISTICS - PRICING AND COST SYSTEMS.
000500 DATE-WRITTEN. 09/12/90.
000600 DATE-COMPILED.
000700 SECURITY.    COMPANY CONFIDENTIAL - PRICING COMMITTEE ONLY.
000800******************************************************************
000900*                    C H A N G E   L O G                        *
001000******************************************************************
001100* 09/12/90  TAM  ORIGINAL - ORDSTAT REGIONAL AND SEASONALITY RUN,
001200*                 EXTENDS THE MLP1000 REPORT WITH THE CITY BREAK
001300*                 OPS HAD BEEN BUILDING BY HAND EACH MONTH-END.
001400* 03/05/91  RFH  ADDED INSIDE/OUTSIDE RIYADH SPLIT AND RETURN
001500*                 RATE LINES.  TICKET MLP-028.
001600* 10/19/92  SGK  ADDED PREP-TIME BAND ANALYSIS - WAREHOUSE OPS
001700*                 WANTED TO SEE WHERE PACKING WAS SLIPPING.
001800*                 TICKET MLP-039.
001900* 07/07/93  TAM  PREP TIME NOW IGNORES RUNS WHERE PACKED-TS IS
002000*                 ZERO OR SPANS MORE THAN ONE CALENDAR DAY -
002100*                 THOSE WERE SWAMPING THE VERY-SLOW BUCKET.
002200* 02/28/95  RFH  ADDED 12-MONTH SEASONALITY TABLE (SECTION 5)
002300*                 PER REQUEST OF DEMAND PLANNING.  TICKET MLP-058.
002400* 11/11/96  SGK  CITY FIELD WIDENED TO MATCH THE 15-BYTE ORDER
002500*                 RECORD LAYOUT - WAS TRUNCATING 'AL KHOBAR'.
002600* 12/08/98  SGK  Y2K REMEDIATION - CENTURY DIGITS ADDED TO THE
002700*                 CREATED/PACKED TIMESTAMP BREAKDOWN USED BY THE
002800*                 PREP-TIME CALCULATION.  TICKET Y2K-118.
002900* 02/19/99  SGK  Y2K SIGN-OFF TESTING - RAN THE 1999/2000
003000*                 BOUNDARY ORDER FILE, NO DEFECTS FOUND.
003100*                 TICKET Y2K-118.
003200* 09/23/01  TAM  SEASONALITY INDEX RE-BASED ON THE 12-MONTH
003300*                 AVERAGE RATHER THAN A FIXED PRIOR-YEAR FIGURE.
003400*                 TICKET MLP-097.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CONSOLE IS CRT
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ORDFILE  ASSIGN TO ORDFILE
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT RPTFILE  ASSIGN TO RPTFILE
004600            ORGANIZATION IS LINE SEQUENTIAL.
004700*
004800 DATA DIVISION.
004900*
005000 FILE SECTION.
005100*
005200 FD  ORDFILE
005300     LABEL RECORDS ARE STANDARD.
005400     COPY 'ordrec.dd.cbl'.
005500*
005600 FD  RPTFILE
005700     LABEL RECORDS ARE STANDARD
005800     DATA RECORD IS RPT-LINE.
005900 01  RPT-LINE                        PIC X(132).
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300     COPY 'rptlines.dd.cbl'.
006400*
006500 01  WS-VARIABLES.
006600     05  WS-COMMAND-LINE              PIC X(100).
006700     05  WS-RUN-DATE                  PIC 9(08) VALUE 0.
006800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
006900         10  WS-RUN-CCYY              PIC 9(04).
007000         10  WS-RUN-MM                PIC 9(02).
007100         10  WS-RUN-DD                PIC 9(02).
007200*
007300 01  WS-SWITCHES.
007400     05  ORD-EOF-SW                   PIC 9(01) VALUE 0.
007500         88  ORD-AT-EOF               VALUE 1.
007600*
007700 01  WS-CITY-WORK.
007800     05  WS-CURRENT-CITY              PIC X(15).
007900     05  WS-CITY-COUNT                PIC S9(7)    COMP    VALUE 0.
008000     05  WS-CITY-AMT-TOT              PIC S9(9)V99 COMP-3 VALUE 0.
008100     05  WS-CITY-SHIP-TOT             PIC S9(7)V99 COMP-3 VALUE 0.
008200     05  WS-CITY-WEIGHT-TOT           PIC S9(7)V99 COMP-3 VALUE 0.
008300     05  WS-CITY-AVG-AMT              PIC S9(7)V99 COMP-3 VALUE 0.
008400     05  WS-CITY-AVG-SHIP             PIC S9(5)V99 COMP-3 VALUE 0.
008500     05  WS-CITY-AVG-WEIGHT           PIC S9(3)V99 COMP-3 VALUE 0.
008600*
008700 01  WS-GRAND-TOTALS.
008800     05  WS-GRAND-COUNT               PIC S9(7)    COMP    VALUE 0.
008900     05  WS-GRAND-AMT-TOT             PIC S9(9)V99 COMP-3 VALUE 0.
009000     05  WS-GRAND-SHIP-TOT            PIC S9(9)V99 COMP-3 VALUE 0.
009100     05  WS-GRAND-WEIGHT-TOT          PIC S9(7)V99 COMP-3 VALUE 0.
009200     05  WS-INSIDE-COUNT              PIC S9(7)    COMP    VALUE 0.
009300     05  WS-OUTSIDE-COUNT             PIC S9(7)    COMP    VALUE 0.
009400     05  WS-RETURN-COUNT              PIC S9(7)    COMP    VALUE 0.
009500     05  WS-RIYADH-TALLY              PIC 9(02)    COMP    VALUE 0.
009600     05  WS-PCT-WORK                  PIC S9(3)V99 COMP-3 VALUE 0.
009700*
009800 01  WS-PREP-WORK.
009900     05  WS-CREATED-MOD               PIC S9(5)    COMP VALUE 0.
010000     05  WS-PACKED-MOD                PIC S9(5)    COMP VALUE 0.
010100     05  WS-PREP-MINUTES              PIC S9(5)    COMP VALUE 0.
010200     05  WS-PREP-MINUTES-TOTAL        PIC S9(9)    COMP VALUE 0.
010300     05  WS-PREP-VALID-COUNT          PIC S9(7)    COMP VALUE 0.
010400     05  WS-VF-CT                     PIC S9(7)    COMP VALUE 0.
010500     05  WS-F-CT                      PIC S9(7)    COMP VALUE 0.
010600     05  WS-N-CT                      PIC S9(7)    COMP VALUE 0.
010700     05  WS-S-CT                      PIC S9(7)    COMP VALUE 0.
010800     05  WS-VS-CT                     PIC S9(7)    COMP VALUE 0.
010900     05  WS-AVG-PREP-MIN              PIC S9(5)V99 COMP-3 VALUE 0.
011000*
011100 01  WS-SEASON-WORK.
011200     05  WS-AVG-MONTHLY-ORDERS        PIC S9(7)V99 COMP-3 VALUE 0.
011300     05  WS-SEASON-INDEX              PIC S9(3)V99 COMP-3 VALUE 0.
011400     05  WS-SEASON-CLASS              PIC X(06).
011500*
011600 01  WS-MONTH-TABLE.
011700     05  WS-MONTH-ENTRY OCCURS 12 TIMES INDEXED BY MONTH-IX.
011800         10  WS-MO-ORDERS             PIC S9(7)    COMP    VALUE 0.
011900         10  WS-MO-REVENUE            PIC S9(9)V99 COMP-3 VALUE 0.
012000*
012100* MONTH NAMES, 9 BYTES EACH, JAN THROUGH DEC - REDEFINED AS A
012200* TABLE SO M300 CAN INDEX IT BY MONTH-IX ALONGSIDE WS-MONTH-TABLE.
012300 01  WS-MONTH-NAME-TABLE.
012400     05  FILLER                       PIC X(108) VALUE
012500         'JANUARY  FEBRUARY MARCH    APRIL    MAY      JUNE     JU
012600-        'LY     AUGUST   SEPTEMBEROCTOBER  NOVEMBER DECEMBER '.
012700 01  WS-MONTH-NAME-R REDEFINES WS-MONTH-NAME-TABLE.
012800     05  WS-MONTH-NAME-ENTRY OCCURS 12 TIMES         PIC X(09).
012900*
013000 PROCEDURE DIVISION.
013100*
013200 A010-MAIN-LINE.
013300     DISPLAY SPACES UPON CRT.
013400     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
013500     DISPLAY '* * * *  B E G I N   M L P 1 5 0 0 . C B L'
013600         UPON CRT AT 1401.
013700     DISPLAY 'O R D E R   S T A T I S T I C S   R U N'
013800         UPON CRT AT 1501.
013900     OPEN INPUT  ORDFILE.
014000     OPEN EXTEND RPTFILE.
014100     PERFORM READ-ORDREC.
014200     IF ORD-EOF-SW = 1
014300         DISPLAY 'NO ORDER RECORDS FOUND ON ORDFILE'
014400             UPON CRT AT 2301
014500     ELSE
014600         MOVE ORD-DEST-CITY TO WS-CURRENT-CITY
014700         PERFORM M090-WRITE-SEC3-HEADER
014800         PERFORM M100-CITY-BREAK THRU M100-CITY-BREAK-EXIT
014900             UNTIL ORD-EOF-SW = 1
015000         PERFORM M110-PRINT-CITY-DETAIL
015100         PERFORM M200-PRINT-GRAND-TOTALS
015200         PERFORM M290-CALC-SEASON-AVG
015300         PERFORM M390-WRITE-SEC5-HEADER
015400         PERFORM M300-PRINT-SEASONALITY THRU
015500             M300-PRINT-SEASONALITY-EXIT
015600             UNTIL MONTH-IX > 12.
015700     PERFORM Z900-END-RTN.
015800*
015900 READ-ORDREC.
016000     READ ORDFILE AT END MOVE 1 TO ORD-EOF-SW.
016100*
016200 M090-WRITE-SEC3-HEADER.
016300     MOVE 'SECTION 3 - REGIONAL ANALYSIS BY CITY' TO RL-COL-TEXT.
016400     MOVE RL-COLUMN-LINE TO RPT-LINE.
016500     WRITE RPT-LINE.
016600*
016700******************************************
016800*   ORDSTAT - CITY CONTROL BREAK            *
016900******************************************
017000 M100-CITY-BREAK.
017100     IF ORD-DEST-CITY NOT = WS-CURRENT-CITY
017200         PERFORM M110-PRINT-CITY-DETAIL
017300         PERFORM M120-RESET-CITY-ACCUM
017400         MOVE ORD-DEST-CITY TO WS-CURRENT-CITY.
017500     PERFORM M130-POST-ORDER.
017600     PERFORM READ-ORDREC.
017700 M100-CITY-BREAK-EXIT.
017800     EXIT.
017900*
018000 M110-PRINT-CITY-DETAIL.
018100     IF WS-CITY-COUNT = 0
018200         MOVE 0 TO WS-CITY-AVG-AMT
018300         MOVE 0 TO WS-CITY-AVG-SHIP
018400         MOVE 0 TO WS-CITY-AVG-WEIGHT
018500     ELSE
018600         COMPUTE WS-CITY-AVG-AMT ROUNDED =
018700             WS-CITY-AMT-TOT / WS-CITY-COUNT
018800         COMPUTE WS-CITY-AVG-SHIP ROUNDED =
018900             WS-CITY-SHIP-TOT / WS-CITY-COUNT
019000         COMPUTE WS-CITY-AVG-WEIGHT ROUNDED =
019100             WS-CITY-WEIGHT-TOT / WS-CITY-COUNT.
019200     MOVE WS-CURRENT-CITY    TO RL3-CITY.
019300     MOVE WS-CITY-COUNT      TO RL3-ORDER-COUNT.
019400     MOVE WS-CITY-AVG-AMT    TO RL3-AVG-ORDER-AMT.
019500     MOVE WS-CITY-AVG-SHIP   TO RL3-AVG-SHIP-COST.
019600     MOVE WS-CITY-AVG-WEIGHT TO RL3-AVG-WEIGHT.
019700     MOVE RL-SEC3-CITY-DETAIL TO RPT-LINE.
019800     WRITE RPT-LINE.
019900*
020000 M120-RESET-CITY-ACCUM.
020100     MOVE 0 TO WS-CITY-COUNT.
020200     MOVE 0 TO WS-CITY-AMT-TOT.
020300     MOVE 0 TO WS-CITY-SHIP-TOT.
020400     MOVE 0 TO WS-CITY-WEIGHT-TOT.
020500*
020600 M130-POST-ORDER.
020700     ADD 1 TO WS-CITY-COUNT.
020800     ADD ORD-AMOUNT     TO WS-CITY-AMT-TOT.
020900     ADD ORD-SHIP-COST  TO WS-CITY-SHIP-TOT.
021000     ADD ORD-WEIGHT     TO WS-CITY-WEIGHT-TOT.
021100     ADD 1 TO WS-GRAND-COUNT.
021200     ADD ORD-AMOUNT     TO WS-GRAND-AMT-TOT.
021300     ADD ORD-SHIP-COST  TO WS-GRAND-SHIP-TOT.
021400     ADD ORD-WEIGHT     TO WS-GRAND-WEIGHT-TOT.
021500     MOVE 0 TO WS-RIYADH-TALLY.
021600     INSPECT ORD-DEST-CITY TALLYING WS-RIYADH-TALLY
021700         FOR ALL 'RIYADH'.
021800     IF WS-RIYADH-TALLY > 0
021900         ADD 1 TO WS-INSIDE-COUNT
022000     ELSE
022100         ADD 1 TO WS-OUTSIDE-COUNT.
022200     IF ORD-WAS-RETURNED
022300         ADD 1 TO WS-RETURN-COUNT.
022400     PERFORM M140-CALC-PREP-TIME.
022500     SET MONTH-IX TO ORD-MONTH.
022600     ADD 1 TO WS-MO-ORDERS(MONTH-IX).
022700     ADD ORD-AMOUNT TO WS-MO-REVENUE(MONTH-IX).
022800*
022900******************************************
023000*   ORDSTAT - PREP TIME (PACKED - CREATED)  *
023100******************************************
023200 M140-CALC-PREP-TIME.
023300     IF ORD-PACKED-TS NOT = 0
023400         COMPUTE WS-CREATED-MOD =
023500             (ORD-CREATED-HH * 60) + ORD-CREATED-MI
023600         COMPUTE WS-PACKED-MOD =
023700             (ORD-PACKED-HH  * 60) + ORD-PACKED-MI
023800         IF ORD-PACKED-CCYY = ORD-CREATED-CCYY AND
023900            ORD-PACKED-MM   = ORD-CREATED-MM   AND
024000            ORD-PACKED-DD   = ORD-CREATED-DD
024100             COMPUTE WS-PREP-MINUTES =
024200                 WS-PACKED-MOD - WS-CREATED-MOD
024300         ELSE
024400         IF ORD-PACKED-CCYY = ORD-CREATED-CCYY AND
024500            ORD-PACKED-MM   = ORD-CREATED-MM   AND
024600            ORD-PACKED-DD   = ORD-CREATED-DD + 1
024700             COMPUTE WS-PREP-MINUTES =
024800                 (WS-PACKED-MOD + 1440) - WS-CREATED-MOD
024900         ELSE
025000             MOVE -1 TO WS-PREP-MINUTES
025100         IF WS-PREP-MINUTES >= 0 AND WS-PREP-MINUTES <= 1440
025200             PERFORM M150-BAND-PREP-TIME
025300             ADD 1 TO WS-PREP-VALID-COUNT
025400             ADD WS-PREP-MINUTES TO WS-PREP-MINUTES-TOTAL.
025500*
025600 M150-BAND-PREP-TIME.
025700     IF WS-PREP-MINUTES <= 30
025800         ADD 1 TO WS-VF-CT
025900     ELSE
026000     IF WS-PREP-MINUTES <= 60
026100         ADD 1 TO WS-F-CT
026200     ELSE
026300     IF WS-PREP-MINUTES <= 120
026400         ADD 1 TO WS-N-CT
026500     ELSE
026600     IF WS-PREP-MINUTES <= 240
026700         ADD 1 TO WS-S-CT
026800     ELSE
026900         ADD 1 TO WS-VS-CT.
027000*
027100******************************************
027200*   ORDSTAT - GRAND TOTALS / SPLIT / RATES  *
027300******************************************
027400 M200-PRINT-GRAND-TOTALS.
027500     MOVE 'GRAND TOTAL - ALL CITIES'   TO RL3S-LABEL.
027600     MOVE WS-GRAND-COUNT               TO RL3S-COUNT.
027700     MOVE 100.00                       TO RL3S-PCT.
027800     MOVE RL-SEC3-SUMMARY-LINE TO RPT-LINE.
027900     WRITE RPT-LINE.
028000     PERFORM M210-PRINT-INOUT-SPLIT.
028100     PERFORM M220-PRINT-RETURN-RATE.
028200     PERFORM M230-PRINT-PREP-BANDS.
028300*
028400 M210-PRINT-INOUT-SPLIT.
028500     IF WS-GRAND-COUNT = 0
028600         MOVE 0 TO WS-PCT-WORK
028700     ELSE
028800         COMPUTE WS-PCT-WORK ROUNDED =
028900             WS-INSIDE-COUNT / WS-GRAND-COUNT * 100.
029000     MOVE 'INSIDE RIYADH'  TO RL3S-LABEL.
029100     MOVE WS-INSIDE-COUNT  TO RL3S-COUNT.
029200     MOVE WS-PCT-WORK      TO RL3S-PCT.
029300     MOVE RL-SEC3-SUMMARY-LINE TO RPT-LINE.
029400     WRITE RPT-LINE.
029500     IF WS-GRAND-COUNT = 0
029600         MOVE 0 TO WS-PCT-WORK
029700     ELSE
029800         COMPUTE WS-PCT-WORK ROUNDED =
029900             WS-OUTSIDE-COUNT / WS-GRAND-COUNT * 100.
030000     MOVE 'OUTSIDE RIYADH' TO RL3S-LABEL.
030100     MOVE WS-OUTSIDE-COUNT TO RL3S-COUNT.
030200     MOVE WS-PCT-WORK      TO RL3S-PCT.
030300     MOVE RL-SEC3-SUMMARY-LINE TO RPT-LINE.
030400     WRITE RPT-LINE.
030500*
030600 M220-PRINT-RETURN-RATE.
030700     IF WS-GRAND-COUNT = 0
030800         MOVE 0 TO WS-PCT-WORK
030900     ELSE
031000         COMPUTE WS-PCT-WORK ROUNDED =
031100             WS-RETURN-COUNT / WS-GRAND-COUNT * 100.
031200     MOVE 'RETURN RATE'    TO RL3S-LABEL.
031300     MOVE WS-RETURN-COUNT  TO RL3S-COUNT.
031400     MOVE WS-PCT-WORK      TO RL3S-PCT.
031500     MOVE RL-SEC3-SUMMARY-LINE TO RPT-LINE.
031600     WRITE RPT-LINE.
031700*
031800 M230-PRINT-PREP-BANDS.
031900     IF WS-PREP-VALID-COUNT = 0
032000         MOVE 0 TO WS-AVG-PREP-MIN
032100     ELSE
032200         COMPUTE WS-AVG-PREP-MIN ROUNDED =
032300             WS-PREP-MINUTES-TOTAL / WS-PREP-VALID-COUNT.
032400     MOVE 'AVERAGE PREP TIME (MINUTES)' TO RL3S-LABEL.
032500     MOVE WS-PREP-VALID-COUNT            TO RL3S-COUNT.
032600     MOVE WS-AVG-PREP-MIN                TO RL3S-PCT.
032700     MOVE RL-SEC3-SUMMARY-LINE TO RPT-LINE.
032800     WRITE RPT-LINE.
032900     IF WS-PREP-VALID-COUNT = 0
033000         MOVE 0 TO WS-PCT-WORK
033100     ELSE
033200         COMPUTE WS-PCT-WORK ROUNDED =
033300             WS-VF-CT / WS-PREP-VALID-COUNT * 100.
033400     MOVE 'VERY FAST (0-30 MIN)' TO RL3S-LABEL.
033500     MOVE WS-VF-CT                TO RL3S-COUNT.
033600     MOVE WS-PCT-WORK             TO RL3S-PCT.
033700     MOVE RL-SEC3-SUMMARY-LINE TO RPT-LINE.
033800     WRITE RPT-LINE.
033900     IF WS-PREP-VALID-COUNT = 0
034000         MOVE 0 TO WS-PCT-WORK
034100     ELSE
034200         COMPUTE WS-PCT-WORK ROUNDED =
034300             WS-F-CT / WS-PREP-VALID-COUNT * 100.
034400     MOVE 'FAST (31-60 MIN)' TO RL3S-LABEL.
034500     MOVE WS-F-CT             TO RL3S-COUNT.
034600     MOVE WS-PCT-WORK         TO RL3S-PCT.
034700     MOVE RL-SEC3-SUMMARY-LINE TO RPT-LINE.
034800     WRITE RPT-LINE.
034900     IF WS-PREP-VALID-COUNT = 0
035000         MOVE 0 TO WS-PCT-WORK
035100     ELSE
035200         COMPUTE WS-PCT-WORK ROUNDED =
035300             WS-N-CT / WS-PREP-VALID-COUNT * 100.
035400     MOVE 'NORMAL (61-120 MIN)' TO RL3S-LABEL.
035500     MOVE WS-N-CT                TO RL3S-COUNT.
035600     MOVE WS-PCT-WORK            TO RL3S-PCT.
035700     MOVE RL-SEC3-SUMMARY-LINE TO RPT-LINE.
035800     WRITE RPT-LINE.
035900     IF WS-PREP-VALID-COUNT = 0
036000         MOVE 0 TO WS-PCT-WORK
036100     ELSE
036200         COMPUTE WS-PCT-WORK ROUNDED =
036300             WS-S-CT / WS-PREP-VALID-COUNT * 100.
036400     MOVE 'SLOW (121-240 MIN)' TO RL3S-LABEL.
036500     MOVE WS-S-CT               TO RL3S-COUNT.
036600     MOVE WS-PCT-WORK           TO RL3S-PCT.
036700     MOVE RL-SEC3-SUMMARY-LINE TO RPT-LINE.
036800     WRITE RPT-LINE.
036900     IF WS-PREP-VALID-COUNT = 0
037000         MOVE 0 TO WS-PCT-WORK
037100     ELSE
037200         COMPUTE WS-PCT-WORK ROUNDED =
037300             WS-VS-CT / WS-PREP-VALID-COUNT * 100.
037400     MOVE 'VERY SLOW (OVER 240 MIN)' TO RL3S-LABEL.
037500     MOVE WS-VS-CT                    TO RL3S-COUNT.
037600     MOVE WS-PCT-WORK                 TO RL3S-PCT.
037700     MOVE RL-SEC3-SUMMARY-LINE TO RPT-LINE.
037800     WRITE RPT-LINE.
037900*
038000******************************************
038100*   ORDSTAT - 12-MONTH SEASONALITY TABLE    *
038200******************************************
038300 M290-CALC-SEASON-AVG.
038400     IF WS-GRAND-COUNT = 0
038500         MOVE 0 TO WS-AVG-MONTHLY-ORDERS
038600     ELSE
038700         COMPUTE WS-AVG-MONTHLY-ORDERS ROUNDED =
038800             WS-GRAND-COUNT / 12.
038900     SET MONTH-IX TO 1.
039000*
039100 M390-WRITE-SEC5-HEADER.
039200     MOVE 'SECTION 5 - MONTHLY SEASONALITY' TO RL-COL-TEXT.
039300     MOVE RL-COLUMN-LINE TO RPT-LINE.
039400     WRITE RPT-LINE.
039500*
039600 M300-PRINT-SEASONALITY.
039700     IF WS-AVG-MONTHLY-ORDERS = 0
039800         MOVE 0 TO WS-SEASON-INDEX
039900     ELSE
040000         COMPUTE WS-SEASON-INDEX ROUNDED =
040100             WS-MO-ORDERS(MONTH-IX) / WS-AVG-MONTHLY-ORDERS.
040200     IF WS-SEASON-INDEX > 1.2
040300         MOVE 'PEAK'   TO WS-SEASON-CLASS
040400     ELSE
040500     IF WS-SEASON-INDEX > 1.0
040600         MOVE 'HIGH'   TO WS-SEASON-CLASS
040700     ELSE
040800     IF WS-SEASON-INDEX > 0.8
040900         MOVE 'MEDIUM' TO WS-SEASON-CLASS
041000     ELSE
041100         MOVE 'LOW'    TO WS-SEASON-CLASS.
041200     MOVE WS-MONTH-NAME-ENTRY(MONTH-IX) TO RL5-MONTH-NAME.
041300     MOVE WS-MO-ORDERS(MONTH-IX)        TO RL5-ORDERS.
041400     MOVE WS-MO-REVENUE(MONTH-IX)       TO RL5-REVENUE.
041500     MOVE WS-SEASON-INDEX                TO RL5-INDEX.
041600     MOVE WS-SEASON-CLASS                TO RL5-SEASON-CLASS.
041700     MOVE RL-SEC5-DETAIL TO RPT-LINE.
041800     WRITE RPT-LINE.
041900     SET MONTH-IX UP BY 1.
042000 M300-PRINT-SEASONALITY-EXIT.
042100     EXIT.
042200*
042300 Z900-END-RTN.
042400     DISPLAY 'MLP1500 COMPLETE - ORDERS PROCESSED ='
042500         UPON CRT AT 0915.
042600     DISPLAY WS-GRAND-COUNT UPON CRT AT 0955.
042700     CLOSE ORDFILE.
042800     CLOSE RPTFILE.
042900     STOP RUN.
