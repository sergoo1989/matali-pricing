000100* ORDER-RECORD  -  ORDER HISTORY LINE  (ORDFILE)
000200* FED SEQUENTIALLY TO COSTALOC FOR VOLUME/WEIGHT TOTALS AND, WHEN
000300* SORTED CITY-MAJOR, TO ORDSTAT FOR THE REGIONAL CONTROL BREAK.
000400 01  ORDER-RECORD.
000500     05  ORD-ID                       PIC X(12).
000600     05  ORD-CUSTOMER                 PIC X(20).
000700     05  ORD-DEST-CITY                PIC X(15).
000800     05  ORD-AMOUNT                   PIC 9(7)V99.
000900     05  ORD-SHIP-COST                PIC 9(5)V99.
001000     05  ORD-WEIGHT                   PIC 9(3)V99.
001100     05  ORD-SKUS                     PIC 9(3).
001200     05  ORD-PAYMENT                  PIC X(8).
001300         88  ORD-IS-PREPAID           VALUE 'PREPAID'.
001400         88  ORD-IS-POSTPAID          VALUE 'POSTPAID'.
001500     05  ORD-CREATED-TS               PIC 9(12).
001600     05  ORD-CREATED-TS-R REDEFINES ORD-CREATED-TS.
001700         10  ORD-CREATED-CCYY         PIC 9(04).
001800         10  ORD-CREATED-MM           PIC 9(02).
001900         10  ORD-CREATED-DD           PIC 9(02).
002000         10  ORD-CREATED-HH           PIC 9(02).
002100         10  ORD-CREATED-MI           PIC 9(02).
002200     05  ORD-PACKED-TS                PIC 9(12).
002300     05  ORD-PACKED-TS-R REDEFINES ORD-PACKED-TS.
002400         10  ORD-PACKED-CCYY          PIC 9(04).
002500         10  ORD-PACKED-MM            PIC 9(02).
002600         10  ORD-PACKED-DD            PIC 9(02).
002700         10  ORD-PACKED-HH            PIC 9(02).
002800         10  ORD-PACKED-MI            PIC 9(02).
002900     05  ORD-RETURN-FLAG              PIC X(01).
003000         88  ORD-WAS-RETURNED         VALUE 'Y'.
003100     05  ORD-MONTH                    PIC 9(02).
003200     05  FILLER                       PIC X(05) VALUE SPACES.
